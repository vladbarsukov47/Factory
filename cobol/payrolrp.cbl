000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  PAYROLRP  --  EMPLOYEE PAYROLL & PRODUCTIVITY REPORT
000600*
000700* AUTHOR :  W. G. OKONKWO
000800* INSTALLATION.  THE SYSTEMS GROUP - FACTORY FLOOR SYSTEMS
000900* DATE-WRITTEN.  10/02/95
001000* DATE-COMPILED.
001100* SECURITY.  NON-CONFIDENTIAL
001200*
001300* RUN AGAINST A PAY-PERIOD DATE RANGE TAKEN FROM THE CONTROL
001400* CARD (PARMCARD).  SORTS THE POSTED PRODUCTION OPERATIONS BY
001500* EMPLOYEE AND CONTROL-BREAKS OVER THEM TO GET PIECES AND PIECE
001600* PAY PER EMPLOYEE, THEN MATCHES EACH EMPLOYEE AGAINST HOURS
001700* ACCUMULATED FROM THE SHIFT FILE.  AN EMPLOYEE WHO ONLY
001800* CLOCKED HOURS AND MADE NO PIECES (OR THE REVERSE) STILL GETS
001900* A LINE, WITH THE MISSING SIDE AT ZERO.
002000*
002100****************************************************************
002200*                      CHANGE LOG
002300****************************************************************
002400*  10/02/95  WGO  ORIGINAL PROGRAM.                     CR0232
002500*  02/20/96  WGO  OUTPUT/HR NOW ZERO, NOT A DIVIDE ABEND, WHEN
002600*                 AN EMPLOYEE HAS NO HOURS IN THE PERIOD. CR0249
002700*  11/02/96  JMF  EMPLOYEES WITH SHIFTS BUT NO POSTED PIECES NOW
002800*                 PRINT TOO - THEY WERE SILENTLY DROPPED. CR0270
002900*  09/27/98  TLS  Y2K REMEDIATION - PARM-FROM-DATE/TO-DATE NOW
003000*                 4-DIGIT CENTURY, SEE PARM-REC BELOW.   CR0398
003100*  08/09/01  PQV  PRODUCTIVITY AND TOTALS CONFIRMED HALF-UP TO
003200*                 2 DECIMALS PER FINANCE.  NO CODE CHANGE.
003300*                 CR0458
003400*  03/11/07  HBG  EMPLOYEE-HOURS TABLE RAISED TO 100 ENTRIES TO
003500*                 MATCH THE OTHER PROGRAMS.               CR0737
003600*  07/22/14  DNW  GRAND TOTAL LINE NOW INCLUDES SHIFT-ONLY
003700*                 EMPLOYEES' HOURS, WAS UNDER-COUNTING. CR0865
003800****************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    PAYROLRP.
004100 AUTHOR.        W. G. OKONKWO.
004200 INSTALLATION.  THE SYSTEMS GROUP.
004300 DATE-WRITTEN.  10/02/95.
004400 DATE-COMPILED.
004500 SECURITY.      NON-CONFIDENTIAL.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS DIGITS-CLASS IS '0' THRU '9'.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PARM-FILE       ASSIGN TO PARMCARD
005600            ACCESS IS SEQUENTIAL
005700            FILE STATUS IS WS-PARMCRD-STATUS.
005800     SELECT OPERATION-FILE  ASSIGN TO OPRTRANO
005900            ACCESS IS SEQUENTIAL
006000            FILE STATUS IS WS-OPRTRNO-STATUS.
006100     SELECT SHIFT-FILE      ASSIGN TO SHFTRANO
006200            ACCESS IS SEQUENTIAL
006300            FILE STATUS IS WS-SHFTRNO-STATUS.
006400     SELECT SORT-WORK-OPS   ASSIGN TO SRTWKOPS.
006500     SELECT SORTED-OPS-FILE ASSIGN TO SRTOPSO
006600            ACCESS IS SEQUENTIAL
006700            FILE STATUS IS WS-SRTOPSO-STATUS.
006800     SELECT PRINT-FILE      ASSIGN TO PAYRPT
006900            ACCESS IS SEQUENTIAL
007000            FILE STATUS IS WS-PAYRPT-STATUS.
007100 DATA DIVISION.
007200 FILE SECTION.
007250*
007260*    PARM-FILE IS THE ONE-CARD CONTROL INPUT FOR THIS RUN - THE
007270*    PAY-PERIOD FROM/TO DATES ONLY.  FOUR-DIGIT CENTURY ON BOTH
007280*    DATES SINCE THE Y2K PASS NOTED ABOVE.
007300 FD  PARM-FILE
007400     RECORDING MODE IS F.
007500 01  PARM-REC.
007600     05  PARM-FROM-DATE             PIC 9(08).
007700     05  PARM-TO-DATE               PIC 9(08).
007800     05  FILLER                     PIC X(16).
007850*
007860*    OPERATION-FILE IS THE OPRTRANO PRODPOST WROTE - THIS PROGRAM
007870*    OPENS IT TWICE, ONCE INSIDE 0510-RELEASE-OPERATIONS TO FEED
007880*    THE SORT, READ-ONLY BOTH TIMES.
007900 FD  OPERATION-FILE
008000     RECORDING MODE IS F.
008100 COPY OPRCOPY.
008150*
008160*    SHIFT-FILE IS THE SHFTRANO CLOCK-HOURS TRANSACTION FILE -
008170*    SWEPT ONCE, AHEAD OF THE SORT, TO BUILD THE EMPLOYEE-HOURS
008180*    TABLE BELOW.
008200 FD  SHIFT-FILE
008300     RECORDING MODE IS F.
008400 COPY SHFCOPY.
008450*
008460****************************************************************
008470*    SORT-WORK-OPS IS THE SORT WORK FILE - OPERATIONS ARE
008480*    RELEASED TO IT BY EMPLOYEE DURING 0510-RELEASE-OPERATIONS
008490*    AND COME BACK OFF SORTED-OPS-FILE IN ASCENDING EMPLOYEE
008500*    ORDER FOR THE CONTROL BREAK IN 2000-PROCESS-OPERATIONS.
008510*    PAYROLRP IS THE ONLY ONE OF THE FIVE PROGRAMS THAT NEEDS A
008520*    SORT - OPRTRANO COMES OFF PRODPOST IN DATE/OPERATION-ID
008530*    ORDER, NOT BY EMPLOYEE, AND THE CONTROL BREAK BELOW CANNOT
008540*    RUN WITHOUT EVERY EMPLOYEE'S OPERATIONS GROUPED TOGETHER.
008550****************************************************************
008500 SD  SORT-WORK-OPS.
008600 01  SRT-OPS-REC.
008700     05  SRT-OP-EMPLOYEE            PIC X(12).
008800     05  SRT-OP-ID                  PIC 9(06).
008900     05  SRT-OP-QTY                 PIC 9(9)V9(3) COMP-3.
009000     05  SRT-OP-PAY-TOTAL           PIC 9(10)V9(2) COMP-3.
009100     05  FILLER                     PIC X(05).
009150*
009160*    SORTED-OPS-FILE IS THE SORT'S GIVING FILE - READ BACK
009170*    SEQUENTIALLY IN 2000-PROCESS-OPERATIONS, ONE RECORD AT A
009180*    TIME, NO RESORT.
009200 FD  SORTED-OPS-FILE
009300     RECORDING MODE IS F.
009400 01  SRT-OPS-OUT-REC.
009500     05  SRT-OPS-OUT-DATA            PIC X(36).
009600     05  FILLER                      PIC X(01).
009650*
009660*    PRINT-FILE IS THE PAYROLL/PRODUCTIVITY REPORT ITSELF.
009700 FD  PRINT-FILE
009800     RECORDING MODE IS F.
009900 01  PRINT-LINE.
010000     05  PRINT-LINE-TEXT             PIC X(131).
010100     05  FILLER                      PIC X(01).
010200****************************************************************
010300 WORKING-STORAGE SECTION.
010400****************************************************************
010450*    FILE STATUS CODES AND RUN SWITCHES - FREE-STANDING 77-LEVEL
010460*    PER SHOP HABIT, EACH ONE ITS OWN NAME ON THE COMPILE LISTING.
010500     77  WS-PARMCRD-STATUS          PIC X(02) VALUE SPACES.
010600     77  WS-OPRTRNO-STATUS          PIC X(02) VALUE SPACES.
010700     77  WS-SHFTRNO-STATUS          PIC X(02) VALUE SPACES.
010800     77  WS-SRTOPSO-STATUS          PIC X(02) VALUE SPACES.
010900     77  WS-PAYRPT-STATUS           PIC X(02) VALUE SPACES.
011000     77  WS-OPR-EOF-SW              PIC X(01) VALUE 'N'.
011010         88  WS-OPR-EOF             VALUE 'Y'.
011020     77  WS-SHF-EOF-SW              PIC X(01) VALUE 'N'.
011030         88  WS-SHF-EOF             VALUE 'Y'.
011040     77  WS-SRTOPS-EOF-SW           PIC X(01) VALUE 'N'.
011050         88  WS-SRTOPS-EOF          VALUE 'Y'.
011060     77  WS-FIRST-EMPLOYEE-SW       PIC X(01) VALUE 'Y'.
011070         88  WS-FIRST-EMPLOYEE      VALUE 'Y'.
012300*
012320*    SYSTEM-DATE-AND-TIME IS FILLED ONCE AT 0000-MAIN FOR THE
012330*    STARTED/FINISHED CONSOLE DISPLAY LINES, SAME AS THE OTHER
012340*    FOUR PROGRAMS IN THIS JOB STREAM.
012400 01  SYSTEM-DATE-AND-TIME.
012500     05  CURRENT-DATE.
012600         10  CURRENT-YEAR           PIC 9(02).
012700         10  CURRENT-MONTH          PIC 9(02).
012800         10  CURRENT-DAY            PIC 9(02).
012900     05  CURRENT-DATE-NUMERIC REDEFINES CURRENT-DATE
013000                                    PIC 9(06).
013100     05  CURRENT-TIME.
013200         10  CURRENT-HOUR           PIC 9(02).
013300         10  CURRENT-MINUTE         PIC 9(02).
013400         10  CURRENT-SECOND         PIC 9(02).
013500         10  CURRENT-HNDSEC         PIC 9(02).
013600     05  CURRENT-TIME-NUMERIC REDEFINES CURRENT-TIME
013700                                    PIC 9(08).
013800     05  FILLER                     PIC X(04) VALUE SPACES.
013900*
014000****************************************************************
014100*    EMPLOYEE-HOURS TABLE - BUILT FROM THE SHIFT FILE BEFORE THE
014200*    OPERATIONS CONTROL BREAK STARTS.  EHT-PRINTED-SW IS SET BY
014300*    2100-EMPLOYEE-BREAK WHEN THE EMPLOYEE ALSO HAS PIECES, SO
014400*    2900-PRINT-GRAND-TOTALS CAN MOP UP HOURS-ONLY EMPLOYEES.
014500****************************************************************
014600 01  EMPLOYEE-HOURS-TABLE.
014700     05  EHT-COUNT                  PIC S9(04) COMP VALUE +0.
014800     05  EHT-ENTRY OCCURS 100 TIMES
014900                       INDEXED BY EHT-TX.
015000         10  EHT-EMPLOYEE            PIC X(12).
015100         10  EHT-HOURS               PIC 9(6)V9(2) COMP-3.
015200         10  EHT-PRINTED-SW          PIC X(01).
015300             88  EHT-IS-PRINTED      VALUE 'Y'.
015400         10  FILLER                  PIC X(09).
015500*
015550*    EMPLOYEE-TABLE LOOKUP SCRATCH - FREE-STANDING 77-LEVEL.
015560     77  WS-FOUND-SW                PIC X(01).
015570         88  WS-ENTRY-FOUND         VALUE 'Y'.
015600 01  WORK-VARIABLES.
015700     05  WS-PREV-EMPLOYEE           PIC X(12) VALUE SPACES.
015800     05  WS-CURR-QTY                PIC 9(9)V9(3) COMP-3.
015900     05  WS-CURR-PAY                PIC 9(10)V9(2) COMP-3.
016000     05  WS-CURR-HOURS              PIC 9(6)V9(2) COMP-3.
016100     05  WS-PRODUCTIVITY            PIC 9(7)V9(2) COMP-3.
016200     05  WS-PRODUCTIVITY-R REDEFINES WS-PRODUCTIVITY
016300                                PIC 9(7)V99.
016600     05  FILLER                     PIC X(04).
016700*
016750*    GRAND-TOTALS ACCUMULATES ACROSS THE WHOLE RUN - THE SORTED-
016760*    EMPLOYEE CONTROL BREAK ADDS EACH EMPLOYEE'S FIGURES IN
016770*    HERE AS IT PRINTS THEM, AND THE HOURS-ONLY SWEEP AT THE END
016780*    ADDS IN WHATEVER SHIFT HOURS NEVER MATCHED A POSTED PIECE,
016790*    PER CR0865 ABOVE.
016800 01  GRAND-TOTALS.
016900     05  GT-QTY                     PIC 9(9)V9(3) COMP-3
017000                                     VALUE 0.
017100     05  GT-PAY                     PIC 9(10)V9(2) COMP-3
017200                                     VALUE 0.
017300     05  GT-HOURS                   PIC 9(6)V9(2) COMP-3
017400                                     VALUE 0.
017500     05  GT-HOURS-R REDEFINES GT-HOURS PIC 9(6)V99.
017600     05  FILLER                     PIC X(06).
017700*
017800 01  PRINT-DETAIL-LINE.
017900     05  PDL-EMPLOYEE               PIC X(12).
018000     05  FILLER                     PIC X(03).
018100     05  PDL-QTY                    PIC ZZZZZZZZ9.999.
018200     05  FILLER                     PIC X(03).
018300     05  PDL-PAY                    PIC ZZZZZZZZZ9.99.
018400     05  FILLER                     PIC X(03).
018500     05  PDL-HOURS                  PIC ZZZZZ9.99.
018600     05  FILLER                     PIC X(03).
018700     05  PDL-OUTPUT-PER-HR          PIC ZZZZZ9.99.
018800     05  FILLER                     PIC X(64).
018900*
019000 01  PRINT-HEADING-LINE-1.
019100     05  FILLER                     PIC X(06) VALUE
019200         'PERIOD'.
019300     05  PHL1-FROM                  PIC 9(08).
019400     05  FILLER                     PIC X(04) VALUE
019500         ' TO '.
019600     05  PHL1-TO                    PIC 9(08).
019700     05  FILLER                     PIC X(106) VALUE SPACES.
019800*
019900 01  PRINT-HEADING-LINE-2.
020000     05  PHL2-C1                    PIC X(12) VALUE
020100         'EMPLOYEE'.
020200     05  FILLER                     PIC X(03) VALUE SPACES.
020300     05  PHL2-C2                    PIC X(12) VALUE
020400         'QTY'.
020500     05  FILLER                     PIC X(03) VALUE SPACES.
020600     05  PHL2-C3                    PIC X(13) VALUE
020700         'PIECE-PAY'.
020800     05  FILLER                     PIC X(03) VALUE SPACES.
020900     05  PHL2-C4                    PIC X(09) VALUE
021000         'HOURS'.
021100     05  FILLER                     PIC X(03) VALUE SPACES.
021200     05  PHL2-C5                    PIC X(09) VALUE
021300         'OUTPUT/HR'.
021400     05  FILLER                     PIC X(65) VALUE SPACES.
021500*
021600 01  PRINT-TOTAL-LINE.
021700     05  PTL-LABEL                  PIC X(12) VALUE
021800         'GRAND TOTAL'.
021900     05  FILLER                     PIC X(03).
022000     05  PTL-QTY                    PIC ZZZZZZZZ9.999.
022100     05  FILLER                     PIC X(03).
022200     05  PTL-PAY                    PIC ZZZZZZZZZ9.99.
022300     05  FILLER                     PIC X(03).
022400     05  PTL-HOURS                  PIC ZZZZZ9.99.
022500     05  FILLER                     PIC X(76).
022600*
022700****************************************************************
022800 PROCEDURE DIVISION.
022900****************************************************************
022910*    0200-READ-PARM-CARD IS RUN THRU ITS OWN -EXIT PARAGRAPH
022920*    SO A MISSING PARMCARD CAN DROP RETURN-CODE 16 AND FALL
022930*    STRAIGHT THROUGH TO 9000-ERROR-RTN BY GO TO, WITHOUT ANY
022940*    OF THE LOAD/SORT/REPORT STEPS RUNNING AGAINST A ZEROED
022950*    DATE RANGE.  SAME ESCAPE-ON-SETUP-FAILURE HABIT THE UNIT
022960*    RECORD SELECTION RUN USES AHEAD OF IT IN THIS SHOP'S OTHER
022970*    CONTROL-BREAK PROGRAMS.
022980****************************************************************
023000 0000-MAIN.
023100     ACCEPT CURRENT-DATE FROM DATE.
023200     ACCEPT CURRENT-TIME FROM TIME.
023300     DISPLAY 'PAYROLRP STARTED DATE = ' CURRENT-MONTH '/'
023400             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
023500
023600     PERFORM 0100-OPEN-FILES.
023700     PERFORM 0200-READ-PARM-CARD THRU 0200-EXIT.
023750     IF RETURN-CODE = 16
023760         GO TO 9000-ERROR-RTN.
023800     PERFORM 1000-LOAD-SHIFT-HOURS.
023900     PERFORM 0500-SORT-OPERATIONS.
024000     PERFORM 0800-PRINT-HEADINGS.
024100     PERFORM 2000-PROCESS-OPERATIONS.
024200     PERFORM 2900-PRINT-GRAND-TOTALS.
024300
024400     PERFORM 0190-CLOSE-FILES.
024500     GOBACK.
024550*
024560*    SETUP-FAILURE ESCAPE - PARMCARD MISSING.  FILES ARE CLOSED
024561*    THE SAME AS A NORMAL END OF RUN SO NO DD/FD STAYS OPEN ON
024562*    AN ABEND-FREE EARLY RETURN.
024570 9000-ERROR-RTN.
024580     PERFORM 0190-CLOSE-FILES.
024590     GOBACK.
024600*
024700 0100-OPEN-FILES.
024800     OPEN INPUT  PARM-FILE SHIFT-FILE
024900          OUTPUT PRINT-FILE.
024920*    OPERATION-FILE AND THE SORT FILES ARE OPENED/CLOSED BY THE
024940*    SORT STEP ITSELF IN 0500/0510 BELOW, NOT HERE.
025000*
025100 0190-CLOSE-FILES.
025200     CLOSE PARM-FILE SHIFT-FILE PRINT-FILE.
025300*
025350*    0200-READ-PARM-CARD READS THE ONE AND ONLY PARM RECORD - ANY
025360*    AT-END CONDITION MEANS THE JOB STREAM FORGOT THE PARMCARD
025370*    DD/INPUT AND THE RUN CANNOT CONTINUE.
025400 0200-READ-PARM-CARD.
025500     READ PARM-FILE
025600         AT END
025700             DISPLAY 'MISSING PARMCARD - DATE RANGE REQUIRED'
025800             MOVE 16 TO RETURN-CODE
025900             MOVE 0 TO PARM-FROM-DATE PARM-TO-DATE
026000     END-READ.
026050*
026060 0200-EXIT.
026070     EXIT.
026100*
026110*    1000-LOAD-SHIFT-HOURS MAKES ONE SEQUENTIAL PASS OF SHFTRANO
026120*    AND BUILDS THE EMPLOYEE-HOURS TABLE - THE SHIFT FILE IS NOT
026130*    PRESUMED SORTED BY EMPLOYEE, SO A NEW EMPLOYEE CAN APPEAR
026140*    ANYWHERE IN THE FILE; 1110-FIND-EMPLOYEE-STEP ADDS A TABLE
026150*    ROW THE FIRST TIME IT SEES ONE.
026200 1000-LOAD-SHIFT-HOURS.
026300     READ SHIFT-FILE
026400         AT END MOVE 'Y' TO WS-SHF-EOF-SW
026500     END-READ.
026600     PERFORM 1100-ACCUMULATE-SHIFT UNTIL WS-SHF-EOF.
026700*
026750*    1100-ACCUMULATE-SHIFT SEARCHES THE TABLE SEQUENTIALLY, NOT
026760*    BY BINARY SEARCH, SINCE THE TABLE IS BUILT AS IT IS SEARCHED
026770*    AND IS NOT YET IN EMPLOYEE KEY ORDER.
026800 1100-ACCUMULATE-SHIFT.
026900     MOVE 'N' TO WS-FOUND-SW.
027000     PERFORM 1110-FIND-EMPLOYEE-STEP
027100         WITH TEST AFTER
027200         VARYING EHT-TX FROM 1 BY 1 UNTIL EHT-TX > EHT-COUNT
027300                     OR WS-ENTRY-FOUND.
027400*
027500 1110-FIND-EMPLOYEE-STEP.
027600     IF EHT-EMPLOYEE(EHT-TX) = SHF-EMPLOYEE
027700         MOVE 'Y' TO WS-FOUND-SW
027800     END-IF.
027900*
028000     IF NOT WS-ENTRY-FOUND
028100         ADD 1 TO EHT-COUNT
028200         SET EHT-TX TO EHT-COUNT
028300         MOVE SHF-EMPLOYEE TO EHT-EMPLOYEE(EHT-TX)
028400         MOVE 0            TO EHT-HOURS(EHT-TX)
028500         MOVE 'N'          TO EHT-PRINTED-SW(EHT-TX)
028600     END-IF.
028700     COMPUTE EHT-HOURS(EHT-TX) ROUNDED =
028800         EHT-HOURS(EHT-TX) + SHF-HOURS.
028900     READ SHIFT-FILE
029000         AT END MOVE 'Y' TO WS-SHF-EOF-SW
029100     END-READ.
029200*
029250****************************************************************
029260*    0500-SORT-OPERATIONS/0510-RELEASE-OPERATIONS IS THE SORT
029270*    STEP.  THE INPUT PROCEDURE OPENS OPRTRANO ITSELF, FILTERS
029280*    TO POSTED ROWS INSIDE THE PARMCARD DATE RANGE, AND RELEASES
029290*    ONLY THOSE - A REJECTED OPERATION OR ONE OUTSIDE THE PERIOD
029295*    NEVER REACHES THE SORT WORK FILE AT ALL.
029298****************************************************************
029300 0500-SORT-OPERATIONS.
029400     SORT SORT-WORK-OPS ON ASCENDING KEY SRT-OP-EMPLOYEE
029500          INPUT PROCEDURE IS 0510-RELEASE-OPERATIONS
029600          GIVING SORTED-OPS-FILE.
029700*
029800 0510-RELEASE-OPERATIONS.
029900     OPEN INPUT OPERATION-FILE.
030000     PERFORM 0600-READ-OPERATION.
030100     PERFORM 0610-RELEASE-ONE-OPERATION UNTIL WS-OPR-EOF.
030200     CLOSE OPERATION-FILE.
030300*
030400 0600-READ-OPERATION.
030500     READ OPERATION-FILE
030600         AT END MOVE 'Y' TO WS-OPR-EOF-SW
030700     END-READ.
030800*
030850*    POSTED/IN-RANGE IS TESTED HERE, ONE OPERATION AT A TIME -
030860*    NO GO TO NEEDED SINCE THERE IS NOTHING ELSE TO DO WITH A
030870*    DISQUALIFIED OPERATION BUT SKIP IT AND READ THE NEXT ONE.
030900 0610-RELEASE-ONE-OPERATION.
031000     IF OP-IS-POSTED
031100             AND OP-DATE >= PARM-FROM-DATE
031200             AND OP-DATE <= PARM-TO-DATE
031300         MOVE OP-EMPLOYEE   TO SRT-OP-EMPLOYEE
031400         MOVE OP-ID         TO SRT-OP-ID
031500         MOVE OP-QTY        TO SRT-OP-QTY
031600         MOVE OP-PAY-TOTAL  TO SRT-OP-PAY-TOTAL
031700         RELEASE SRT-OPS-REC
031800     END-IF.
031900     PERFORM 0600-READ-OPERATION.
032000*
032100 0800-PRINT-HEADINGS.
032200     MOVE PARM-FROM-DATE TO PHL1-FROM.
032300     MOVE PARM-TO-DATE   TO PHL1-TO.
032400     WRITE PRINT-LINE FROM PRINT-HEADING-LINE-1
032500         AFTER ADVANCING PAGE.
032600     MOVE SPACES TO PRINT-LINE.
032700     WRITE PRINT-LINE AFTER ADVANCING 1 LINE.
032800     WRITE PRINT-LINE FROM PRINT-HEADING-LINE-2
032900         AFTER ADVANCING 1 LINE.
033000*
033050****************************************************************
033060*    2000-PROCESS-OPERATIONS READS THE SORTED OPERATIONS FILE AND
033070*    CONTROL-BREAKS ON EMPLOYEE.  BECAUSE THE FIRST EMPLOYEE HAS
033080*    NO PRIOR EMPLOYEE TO BREAK AGAINST, WS-FIRST-EMPLOYEE-SW
033090*    SUPPRESSES THE VERY FIRST BREAK CALL; THE LAST EMPLOYEE'S
033095*    BREAK IS FORCED AFTER THE READ LOOP ENDS, THE SAME "FORCE
033096*    THE FINAL BREAK" HABIT ANY SEQUENTIAL CONTROL-BREAK PROGRAM
033097*    IN THIS SHOP USES.
033098****************************************************************
033100 2000-PROCESS-OPERATIONS.
033200     OPEN INPUT SORTED-OPS-FILE.
033300     MOVE 0 TO WS-CURR-QTY WS-CURR-PAY.
033400     PERFORM 2010-READ-SORTED-OPERATION.
033500     PERFORM 2020-PROCESS-ONE-OPERATION UNTIL WS-SRTOPS-EOF.
033600     IF NOT WS-FIRST-EMPLOYEE
033700         PERFORM 2100-EMPLOYEE-BREAK
033800     END-IF.
033900     CLOSE SORTED-OPS-FILE.
034000*
034100 2010-READ-SORTED-OPERATION.
034200     READ SORTED-OPS-FILE
034300         AT END MOVE 'Y' TO WS-SRTOPS-EOF-SW
034400     END-READ.
034500*
034600 2020-PROCESS-ONE-OPERATION.
034700     IF WS-FIRST-EMPLOYEE
034800         MOVE 'N' TO WS-FIRST-EMPLOYEE-SW
034900         MOVE SRT-OP-EMPLOYEE TO WS-PREV-EMPLOYEE
035000     END-IF.
035100     IF SRT-OP-EMPLOYEE NOT = WS-PREV-EMPLOYEE
035200         PERFORM 2100-EMPLOYEE-BREAK
035300         MOVE 0 TO WS-CURR-QTY WS-CURR-PAY
035400         MOVE SRT-OP-EMPLOYEE TO WS-PREV-EMPLOYEE
035500     END-IF.
035600     ADD SRT-OP-QTY       TO WS-CURR-QTY.
035700     ADD SRT-OP-PAY-TOTAL TO WS-CURR-PAY.
035800     PERFORM 2010-READ-SORTED-OPERATION.
035900*
035950****************************************************************
035960*    2100-EMPLOYEE-BREAK MATCHES THE EMPLOYEE JUST BROKEN ON
035970*    AGAINST THE EMPLOYEE-HOURS TABLE BUILT IN 1000 ABOVE,
035980*    COMPUTES OUTPUT/HR, PRINTS THE LINE, AND ROLLS THE FIGURES
035990*    INTO GRAND-TOTALS.  AN EMPLOYEE NOT FOUND IN THE HOURS
035995*    TABLE (PIECES BUT NO CLOCKED SHIFT) PRINTS WITH ZERO HOURS
035996*    AND ZERO OUTPUT/HR, PER CR0249 ABOVE.
035998****************************************************************
036000 2100-EMPLOYEE-BREAK.
036100     MOVE 'N' TO WS-FOUND-SW.
036200     MOVE 0   TO WS-CURR-HOURS.
036300     PERFORM 2110-EMPLOYEE-BREAK-STEP
036400         WITH TEST AFTER
036500         VARYING EHT-TX FROM 1 BY 1 UNTIL EHT-TX > EHT-COUNT
036600                     OR WS-ENTRY-FOUND.
036700*
036800 2110-EMPLOYEE-BREAK-STEP.
036900     IF EHT-EMPLOYEE(EHT-TX) = WS-PREV-EMPLOYEE
037000         MOVE 'Y' TO WS-FOUND-SW
037100         MOVE EHT-HOURS(EHT-TX) TO WS-CURR-HOURS
037200         MOVE 'Y' TO EHT-PRINTED-SW(EHT-TX)
037300     END-IF.
037400*
037450*    OUTPUT/HR IS ZERO, NOT A DIVIDE ABEND, WHEN THE EMPLOYEE HAS
037460*    NO HOURS IN THE PERIOD, PER CR0249 ABOVE.
037500     IF WS-CURR-HOURS > 0
037600         COMPUTE WS-PRODUCTIVITY ROUNDED =
037700             WS-CURR-QTY / WS-CURR-HOURS
037800     ELSE
037900         MOVE 0 TO WS-PRODUCTIVITY
038000     END-IF.
038100*
038200     PERFORM 2200-PRINT-EMPLOYEE-LINE.
038300*
038400     ADD WS-CURR-QTY   TO GT-QTY.
038500     ADD WS-CURR-PAY   TO GT-PAY.
038600     ADD WS-CURR-HOURS TO GT-HOURS.
038700*
038800 2200-PRINT-EMPLOYEE-LINE.
038900     MOVE SPACES TO PRINT-DETAIL-LINE.
039000     MOVE WS-PREV-EMPLOYEE TO PDL-EMPLOYEE.
039100     MOVE WS-CURR-QTY      TO PDL-QTY.
039200     MOVE WS-CURR-PAY      TO PDL-PAY.
039300     MOVE WS-CURR-HOURS    TO PDL-HOURS.
039400     MOVE WS-PRODUCTIVITY  TO PDL-OUTPUT-PER-HR.
039500     WRITE PRINT-LINE FROM PRINT-DETAIL-LINE
039600         AFTER ADVANCING 1 LINE.
039700*
039750****************************************************************
039760*    2900-PRINT-GRAND-TOTALS SWEEPS THE EMPLOYEE-HOURS TABLE FOR
039770*    ANY EMPLOYEE THE CONTROL BREAK NEVER PRINTED - THOSE WHO
039780*    CLOCKED HOURS BUT POSTED NO PIECES IN THE PERIOD.  EACH GETS
039790*    A LINE WITH ZERO QTY/PAY/PRODUCTIVITY, PER CR0270 ABOVE, AND
039795*    THEIR HOURS STILL COUNT TOWARD THE GRAND TOTAL, PER CR0865.
039798****************************************************************
039800 2900-PRINT-GRAND-TOTALS.
039900     PERFORM 2910-PRINT-UNMATCHED-STEP
040000         WITH TEST AFTER
040100         VARYING EHT-TX FROM 1 BY 1 UNTIL EHT-TX > EHT-COUNT.
040200*
040300 2910-PRINT-UNMATCHED-STEP.
040400     IF NOT EHT-IS-PRINTED(EHT-TX)
040500         MOVE EHT-EMPLOYEE(EHT-TX) TO WS-PREV-EMPLOYEE
040600         MOVE 0                    TO WS-CURR-QTY
040700         MOVE 0                    TO WS-CURR-PAY
040800         MOVE EHT-HOURS(EHT-TX)    TO WS-CURR-HOURS
040900         MOVE 0                    TO WS-PRODUCTIVITY
041000         PERFORM 2200-PRINT-EMPLOYEE-LINE
041100         ADD WS-CURR-HOURS TO GT-HOURS
041200     END-IF.
041300*
041400     MOVE SPACES TO PRINT-LINE.
041500     WRITE PRINT-LINE AFTER ADVANCING 1 LINE.
041600     MOVE GT-QTY   TO PTL-QTY.
041700     MOVE GT-PAY   TO PTL-PAY.
041800     MOVE GT-HOURS TO PTL-HOURS.
041900     WRITE PRINT-LINE FROM PRINT-TOTAL-LINE
042000         AFTER ADVANCING 1 LINE.
