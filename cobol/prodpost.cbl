000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  PRODPOST
000600*
000700* AUTHOR :  R. Kaczmarek
000800* INSTALLATION.  THE SYSTEMS GROUP - FACTORY FLOOR SYSTEMS
000900* DATE-WRITTEN.  06/30/95
001000* DATE-COMPILED.
001100* SECURITY.  NON-CONFIDENTIAL
001200*
001300* READS TODAY'S PRODUCTION-OPERATION TRANSACTION FILE AND
001400* POSTS EACH OPERATION AGAINST THE MATERIAL, PRODUCT, BOM AND
001500* BATCH MASTERS HELD IN TABLE.  FOR EACH OPERATION THE BILL OF
001600* MATERIAL IS EXPLODED, MATERIAL STOCK IS CHECKED AND DEPLETED,
001700* FINISHED-PRODUCT STOCK IS RECEIPTED, THE OPERATOR'S PIECE
001800* PAY IS COMPUTED, AND A STOCK-MOVEMENT JOURNAL ENTRY IS
001900* WRITTEN FOR EVERY MATERIAL OR PRODUCT MOVEMENT.
002000*
002100* A SHORTAGE ON ANY ONE MATERIAL REJECTS THE WHOLE OPERATION -
002200* NO STOCK IS TOUCHED FOR A REJECTED OPERATION (ALL-OR-NOTHING).
002300*
002400****************************************************************
002500*                      CHANGE LOG
002600****************************************************************
002700* 06/30/95  RDK  ORIGINAL PROGRAM, PIECE-WORK PAYROLL PROJECT.
002800*                CR0220
002900* 02/18/96  RDK  BOM EXPLOSION NOW REJECTS THE WHOLE OPERATION
003000*                ON ANY SINGLE MATERIAL SHORTAGE, NOT JUST THE
003100*                SHORT LINE.  CR0241
003200* 11/02/96  JMF  BATCH STATUS MOVES PLANNED TO IN-PROGRESS WHEN
003300*                THE FIRST OPERATION POSTS AGAINST IT. CR0266
003400* 09/27/98  TLS  Y2K REMEDIATION - OP-DATE, MOVEMENT DATES NOW
003500*                4-DIGIT CENTURY.  SEE OPRCOPY/MOVCOPY.CR0398
003600* 04/14/99  TLS  Y2K FOLLOW-UP - DROPPED THE LAST 2-DIGIT-YEAR
003700*                SCRATCH FIELDS LEFT OVER FROM CR0398. CR0402
003800* 08/09/01  PQV  MATERIAL REQUIREMENT NOW ROUNDED HALF-UP TO
003900*                3 DECIMALS PER FINANCE, WAS TRUNCATED. CR0455
004000* 05/06/02  PQV  PAY TOTAL ROUNDING CONFIRMED HALF-UP TO 2
004100*                DECIMALS.  NO CODE CHANGE, COMMENT ONLY. CR0512
004200* 03/11/07  HBG  TABLE SIZES RAISED TO MATCH THE WIDER MASTER
004300*                COPYBOOKS (100/100/200/100).          CR0734
004400* 07/22/14  DNW  ADDED REJECT COUNT TO THE END-OF-JOB DISPLAY
004500*                FOR THE OPERATIONS DESK.               CR0861
004510* 02/09/18  HBG  CONFIRMED BOM EXPLOSION STILL SCANS THE WHOLE
004520*                BOM-TABLE PER OPERATION RATHER THAN A KEYED
004530*                LOOKUP - VOLUMES DO NOT JUSTIFY A RESTRUCTURE
004540*                AT THIS TIME.  COMMENT ONLY, NO CODE CHANGE. CR0902
004550* 05/14/21  PQV  REVIEWED MATERIAL/PRODUCT/BATCH TABLE SIZES
004560*                AGAINST CURRENT MASTER VOLUMES - STILL WELL
004570*                UNDER THE 100/100/200/100 LIMITS SET BY
004580*                CR0734, NO CHANGE NEEDED.                CR0958
004600****************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    PRODPOST.
004900 AUTHOR.        R. KACZMAREK.
005000 INSTALLATION.  THE SYSTEMS GROUP.
005100 DATE-WRITTEN.  06/30/95.
005200 DATE-COMPILED.
005300 SECURITY.      NON-CONFIDENTIAL.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS DIGITS-CLASS IS '0' THRU '9'.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT MATERIAL-FILE   ASSIGN TO MATMSTR
006400            ACCESS IS SEQUENTIAL
006500            FILE STATUS IS WS-MATMSTR-STATUS.
006600     SELECT MATERIAL-FILE-OUT ASSIGN TO MATMSTRO
006700            ACCESS IS SEQUENTIAL
006800            FILE STATUS IS WS-MATMSTRO-STATUS.
006900     SELECT PRODUCT-FILE    ASSIGN TO PRDMSTR
007000            ACCESS IS SEQUENTIAL
007100            FILE STATUS IS WS-PRDMSTR-STATUS.
007200     SELECT PRODUCT-FILE-OUT ASSIGN TO PRDMSTRO
007300            ACCESS IS SEQUENTIAL
007400            FILE STATUS IS WS-PRDMSTRO-STATUS.
007500     SELECT BOM-FILE        ASSIGN TO BOMMSTR
007600            ACCESS IS SEQUENTIAL
007700            FILE STATUS IS WS-BOMMSTR-STATUS.
007800     SELECT BATCH-FILE      ASSIGN TO BATMSTR
007900            ACCESS IS SEQUENTIAL
008000            FILE STATUS IS WS-BATMSTR-STATUS.
008100     SELECT BATCH-FILE-OUT  ASSIGN TO BATMSTRO
008200            ACCESS IS SEQUENTIAL
008300            FILE STATUS IS WS-BATMSTRO-STATUS.
008400     SELECT OPERATION-FILE  ASSIGN TO OPRTRAN
008500            ACCESS IS SEQUENTIAL
008600            FILE STATUS IS WS-OPRTRAN-STATUS.
008700     SELECT OPERATION-FILE-OUT ASSIGN TO OPRTRANO
008800            ACCESS IS SEQUENTIAL
008900            FILE STATUS IS WS-OPRTRNO-STATUS.
009000     SELECT MOVEMENT-FILE   ASSIGN TO MOVJRNL
009100            ACCESS IS SEQUENTIAL
009200            FILE STATUS IS WS-MOVJRNL-STATUS.
009300 DATA DIVISION.
009400 FILE SECTION.
009410*
009420*    MATERIAL-FILE IS THE INCOMING MATERIAL MASTER, READ ONCE
009430*    AT STARTUP TO BUILD MATERIAL-TABLE.  MATERIAL-FILE-OUT IS
009440*    THE SAME MASTER REWRITTEN AT END OF JOB WITH WHATEVER
009450*    STOCK CHANGES TODAY'S OPERATIONS MADE - THE TWO ARE NEVER
009460*    OPEN FOR THE SAME DIRECTION AT THE SAME TIME.
009500 FD  MATERIAL-FILE
009600     RECORDING MODE IS F.
009700 COPY MATCOPY.
009800 FD  MATERIAL-FILE-OUT
009900     RECORDING MODE IS F.
010000 01  MAT-OUT-REC.
010100     05  MAT-OUT-DATA            PIC X(65).
010200     05  FILLER                  PIC X(01).
010210*
010220*    PRODUCT-FILE/PRODUCT-FILE-OUT MIRROR THE MATERIAL PAIR
010230*    ABOVE, ONE RECORD PER FINISHED PRODUCT THIS FACTORY MAKES.
010300 FD  PRODUCT-FILE
010400     RECORDING MODE IS F.
010500 COPY PRDCOPY.
010600 FD  PRODUCT-FILE-OUT
010700     RECORDING MODE IS F.
010800 01  PRD-OUT-REC.
010900     05  PRD-OUT-DATA            PIC X(66).
011000     05  FILLER                  PIC X(01).
011010*
011020*    BOM-FILE IS THE BILL-OF-MATERIAL MASTER, ONE LINE PER
011030*    PRODUCT/MATERIAL PAIR - NOT REWRITTEN, THE BOM DOES NOT
011040*    CHANGE DURING A POSTING RUN.
011100 FD  BOM-FILE
011200     RECORDING MODE IS F.
011300 COPY BOMCOPY.
011310*
011320*    BATCH-FILE/BATCH-FILE-OUT MIRROR THE MATERIAL PAIR - THE
011330*    OUT COPY CARRIES WHATEVER STATUS CHANGE 1360 MADE.
011400 FD  BATCH-FILE
011500     RECORDING MODE IS F.
011600 COPY BATCOPY.
011700 FD  BATCH-FILE-OUT
011800     RECORDING MODE IS F.
011900 01  BAT-OUT-REC.
012000     05  BAT-OUT-DATA            PIC X(63).
012100     05  FILLER                  PIC X(01).
012110*
012120*    OPERATION-FILE IS TODAY'S PIECE-WORK TRANSACTIONS, ONE
012130*    RECORD PER OPERATION POSTED OR REJECTED.  OPERATION-FILE-
012140*    OUT IS THE SAME RECORD ECHOED BACK WITH OP-STATUS, OP-PAY-
012150*    RATE AND OP-PAY-TOTAL FILLED IN, FOR THE PAYROLL REPORT
012160*    RUN THAT FOLLOWS THIS JOB STEP.
012200 FD  OPERATION-FILE
012300     RECORDING MODE IS F.
012400 COPY OPRCOPY.
012500 FD  OPERATION-FILE-OUT
012600     RECORDING MODE IS F.
012700 01  OPR-OUT-REC.
012800     05  OPR-OUT-DATA            PIC X(74).
012900     05  FILLER                  PIC X(01).
012910*
012920*    MOVEMENT-FILE IS OUTPUT ONLY - EVERY MATERIAL DEPLETION
012930*    AND EVERY PRODUCT RECEIPT GETS ITS OWN JOURNAL LINE HERE,
012940*    REGARDLESS OF WHICH OPERATION CAUSED IT, FOR THE STOCK
012950*    MOVEMENT AUDIT TRAIL.
013000 FD  MOVEMENT-FILE
013100     RECORDING MODE IS F.
013200 COPY MOVCOPY.
013300****************************************************************
013400 WORKING-STORAGE SECTION.
013500****************************************************************
013550****************************************************************
013560*    FILE STATUS CODES AND RUN SWITCHES ARE CARRIED AS FREE-
013570*    STANDING 77-LEVEL ITEMS, NOT BURIED IN A GROUP - SHOP
013580*    HABIT SO EACH ONE SHOWS BY NAME ON A COMPILE LISTING OR
013590*    A CEEDUMP WITHOUT HUNTING THROUGH AN 01.
013600****************************************************************
013610     77  WS-MATMSTR-STATUS       PIC X(02) VALUE SPACES.
013620     77  WS-MATMSTRO-STATUS      PIC X(02) VALUE SPACES.
013630     77  WS-PRDMSTR-STATUS       PIC X(02) VALUE SPACES.
013640     77  WS-PRDMSTRO-STATUS      PIC X(02) VALUE SPACES.
013650     77  WS-BOMMSTR-STATUS       PIC X(02) VALUE SPACES.
013660     77  WS-BATMSTR-STATUS       PIC X(02) VALUE SPACES.
013670     77  WS-BATMSTRO-STATUS      PIC X(02) VALUE SPACES.
013680     77  WS-OPRTRAN-STATUS       PIC X(02) VALUE SPACES.
013690     77  WS-OPRTRNO-STATUS       PIC X(02) VALUE SPACES.
013700     77  WS-MOVJRNL-STATUS       PIC X(02) VALUE SPACES.
013710     77  WS-OPR-EOF-SW           PIC X(01) VALUE 'N'.
013720         88  WS-OPR-EOF          VALUE 'Y'.
013730     77  WS-OP-REJECTED-SW       PIC X(01) VALUE 'N'.
013740         88  WS-OP-REJECTED      VALUE 'Y'.
013750     77  WS-SHORTAGE-FOUND-SW    PIC X(01) VALUE 'N'.
013760         88  WS-SHORTAGE-FOUND   VALUE 'Y'.
013770     77  WS-REJECT-MSG           PIC X(60) VALUE SPACES.
014800*
014810*    SYSTEM-DATE-AND-TIME IS FILLED ONCE AT 0000-MAIN STARTUP
014820*    FOR THE JOB-START DISPLAY LINE ONLY - NO PARAGRAPH IN THIS
014830*    PROGRAM STAMPS A MASTER OR MOVEMENT RECORD WITH IT, THOSE
014840*    DATES ALL COME FROM THE TRANSACTION RECORD ITSELF.
015900 01  SYSTEM-DATE-AND-TIME.
016000     05  CURRENT-DATE.
016100         10  CURRENT-YEAR        PIC 9(02).
016200         10  CURRENT-MONTH       PIC 9(02).
016300         10  CURRENT-DAY         PIC 9(02).
016400     05  CURRENT-DATE-NUMERIC REDEFINES CURRENT-DATE
016500                                 PIC 9(06).
016600     05  CURRENT-TIME.
016700         10  CURRENT-HOUR        PIC 9(02).
016800         10  CURRENT-MINUTE      PIC 9(02).
016900         10  CURRENT-SECOND      PIC 9(02).
017000         10  CURRENT-HNDSEC      PIC 9(02).
017100     05  CURRENT-TIME-NUMERIC REDEFINES CURRENT-TIME
017200                                 PIC 9(08).
017300     05  FILLER                  PIC X(04) VALUE SPACES.
017400*
017500****************************************************************
017600*    MASTER TABLES - LOADED ONCE AT START OF RUN, KEPT IN
017700*    ASCENDING KEY ORDER SO WS-BINSRCH CAN BINARY-SEARCH THEM.
017800****************************************************************
017900 01  MATERIAL-TABLE.
018000     05  MAT-TBL-COUNT           PIC S9(04) COMP VALUE +0.
018100     05  MAT-TBL-ENTRY OCCURS 100 TIMES
018200                       INDEXED BY MAT-TX MAT-IX.
018300         10  MAT-TBL-ID          PIC 9(05).
018400         10  MAT-TBL-NAME        PIC X(30).
018500         10  MAT-TBL-UNIT        PIC X(03).
018600         10  MAT-TBL-STOCK       PIC S9(9)V9(3) COMP-3.
018700         10  MAT-TBL-ACTIVE-SW   PIC X(01).
018800         10  FILLER              PIC X(04).
018900*
018910*    PRD-TBL-RATE IS THE CURRENT PIECE-PAY RATE FOR THIS PRODUCT
018920*    IN CENTS/UNIT TERMS CARRIED AS A 2-DECIMAL AMOUNT - THE
018930*    SAME RATE IS WRITTEN BACK TO EVERY OPERATION POSTED AGAINST
018940*    THIS PRODUCT TODAY, EVEN IF THE NEXT RUN'S MASTER CHANGES IT.
019000 01  PRODUCT-TABLE.
019100     05  PRD-TBL-COUNT           PIC S9(04) COMP VALUE +0.
019200     05  PRD-TBL-ENTRY OCCURS 100 TIMES
019300                       INDEXED BY PRD-TX PRD-IX.
019400         10  PRD-TBL-ID          PIC 9(05).
019500         10  PRD-TBL-NAME        PIC X(30).
019600         10  PRD-TBL-STOCK       PIC S9(9)V9(3) COMP-3.
019700         10  PRD-TBL-RATE        PIC 9(10)V9(2) COMP-3.
019800         10  PRD-TBL-ACTIVE-SW   PIC X(01).
019900         10  FILLER              PIC X(04).
020000*
020010*    BOM-TBL-QTY-PER-1 IS THE MATERIAL NEEDED TO MAKE ONE UNIT
020020*    OF FINISHED PRODUCT - 1310-EXPLODE-BOM-STEP MULTIPLIES IT
020030*    BY THE OPERATION'S QUANTITY TO GET THE TOTAL REQUIREMENT.
020100 01  BOM-TABLE.
020200     05  BOM-TBL-COUNT           PIC S9(04) COMP VALUE +0.
020300     05  BOM-TBL-ENTRY OCCURS 200 TIMES
020400                       INDEXED BY BOM-TX.
020500         10  BOM-TBL-PRD-ID      PIC 9(05).
020600         10  BOM-TBL-MAT-ID      PIC 9(05).
020700         10  BOM-TBL-QTY-PER-1   PIC 9(9)V9(3) COMP-3.
020800         10  FILLER              PIC X(04).
020900*
021000 01  BATCH-TABLE.
021100     05  BAT-TBL-COUNT           PIC S9(04) COMP VALUE +0.
021200     05  BAT-TBL-ENTRY OCCURS 100 TIMES
021300                       INDEXED BY BAT-TX BAT-IX.
021400         10  BAT-TBL-ID          PIC 9(05).
021500         10  BAT-TBL-NAME        PIC X(20).
021600         10  BAT-TBL-PRD-ID      PIC 9(05).
021700         10  BAT-TBL-PLANNED     PIC 9(9)V9(3) COMP-3.
021800         10  BAT-TBL-STATUS      PIC X(12).
021900         10  FILLER              PIC X(04).
022000*
022100****************************************************************
022200*    BOM-LINE REQUIREMENT WORK TABLE - BUILT FRESH FOR EVERY
022300*    OPERATION BY 1300-EXPLODE-BOM, HOLDS THE REQUIRED QTY SO
022400*    1330-DEPLETE-MATERIALS DOES NOT RECOMPUTE IT.
022500****************************************************************
022600 01  REQUIREMENT-TABLE.
022700     05  REQ-TBL-COUNT           PIC S9(04) COMP VALUE +0.
022800     05  REQ-TBL-ENTRY OCCURS 200 TIMES
022900                       INDEXED BY REQ-TX.
023000         10  REQ-TBL-MAT-ID      PIC 9(05).
023100         10  REQ-TBL-MAT-IX      PIC S9(04) COMP.
023200         10  REQ-TBL-QTY         PIC 9(9)V9(3) COMP-3.
023300         10  FILLER              PIC X(04).
023400*
023450****************************************************************
023460*    BINARY-SEARCH AND MISCELLANEOUS LOOP SCRATCH - SAME 77-
023470*    LEVEL HABIT AS THE STATUS/SWITCH BLOCK ABOVE.  I AND J
023480*    ARE CARRIED FOR ANY SHORT SCRATCH LOOP A MAINTAINER ADDS
023490*    LATER THAT DOESN'T WARRANT A NAMED COUNTER OF ITS OWN.
023495****************************************************************
023500     77  WS-LOW                  PIC S9(04) COMP.
023510     77  WS-HIGH                 PIC S9(04) COMP.
023520     77  WS-MID                  PIC S9(04) COMP.
023530     77  WS-FOUND-SW             PIC X(01).
023540         88  WS-ENTRY-FOUND      VALUE 'Y'.
023545     77  WS-SEARCH-KEY           PIC 9(05).
023550     77  I                       PIC S9(04) COMP VALUE +0.
023560     77  J                       PIC S9(04) COMP VALUE +0.
023570*
023575*    WORK-VARIABLES HOLDS THE CALCULATION FIELDS THAT DO NEED
023576*    TO TRAVEL AS A GROUP - THE REQUIRED-QTY/WHOLE-PART/
023577*    REMAINDER TRIO FOR QTY VALIDATION, THE PAY-TOTAL PAIR FOR
023578*    1350, AND THE TWO DISPLAY-EDITED FIELDS 1321 BUILDS ITS
023579*    SHORTAGE MESSAGE FROM.
023580 01  WORK-VARIABLES.
024400     05  WS-REQUIRED-QTY         PIC 9(9)V9(3) COMP-3.
024500     05  WS-QTY-WHOLE-PART       PIC 9(9) COMP-3.
024600     05  WS-QTY-REMAINDER        PIC 9(9)V9(3) COMP-3.
024700     05  WS-PAY-TOTAL            PIC 9(10)V9(2) COMP-3.
024800     05  WS-PAY-TOTAL-R REDEFINES WS-PAY-TOTAL
024900                             PIC 9(12) COMP-3.
025000     05  WS-DISP-REQ-QTY         PIC ZZZZZZZZ9.999.
025100     05  WS-DISP-AVAIL-QTY       PIC ZZZZZZZZ9.999.
025200     05  FILLER                  PIC X(04).
025300*
025310*    REPORT-COUNTS FEEDS THE END-OF-JOB DISPLAY LINES IN
025320*    0000-MAIN - READ/POSTED/REJECTED SHOULD ALWAYS ADD BACK TO
025330*    NUM-OP-READ, A QUICK SANITY CHECK FOR THE OPERATIONS DESK.
025400 01  REPORT-COUNTS.
025500     05  NUM-OP-READ             PIC S9(9) COMP-3 VALUE +0.
025600     05  NUM-OP-POSTED           PIC S9(9) COMP-3 VALUE +0.
025700     05  NUM-OP-REJECTED         PIC S9(9) COMP-3 VALUE +0.
025800*
025900****************************************************************
026000 PROCEDURE DIVISION.
026100****************************************************************
026200 0000-MAIN.
026300     ACCEPT CURRENT-DATE FROM DATE.
026400     ACCEPT CURRENT-TIME FROM TIME.
026500     DISPLAY 'PRODPOST STARTED DATE = ' CURRENT-MONTH '/'
026600             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
026700
026800     PERFORM 0100-OPEN-FILES.
026900     PERFORM 0200-LOAD-MATERIAL-TABLE.
027000     PERFORM 0300-LOAD-PRODUCT-TABLE.
027100     PERFORM 0400-LOAD-BOM-TABLE.
027200     PERFORM 0500-LOAD-BATCH-TABLE.
027300
027400     PERFORM 0600-READ-OPERATION.
027500     PERFORM 1000-PROCESS-OPERATIONS THRU 1000-EXIT
027550         UNTIL WS-OPR-EOF.
027600
027700     PERFORM 0700-WRITE-MATERIAL-TABLE.
027800     PERFORM 0800-WRITE-PRODUCT-TABLE.
027900     PERFORM 0900-WRITE-BATCH-TABLE.
028000
028100     DISPLAY 'PRODPOST OPERATIONS READ    = ' NUM-OP-READ.
028200     DISPLAY 'PRODPOST OPERATIONS POSTED  = ' NUM-OP-POSTED.
028300     DISPLAY 'PRODPOST OPERATIONS REJECTED= ' NUM-OP-REJECTED.
028400
028500     PERFORM 0190-CLOSE-FILES.
028600     GOBACK.
028700*
028710****************************************************************
028720*    0100-OPEN-FILES OPENS ALL FOUR MASTERS FOR INPUT AND ALL
028730*    FOUR REWRITE-OUT COPIES FOR OUTPUT IN THE SAME STATEMENT,
028740*    PLUS THE MOVEMENT JOURNAL, WHICH IS OUTPUT ONLY - THERE IS
028750*    NO MOVEMENT-FILE-IN, THE JOURNAL IS WRITE-ONLY HISTORY.
028760*    ONLY THE OPERATION FILE OPEN IS STATUS-CHECKED; A MISSING
028770*    OPERATION FILE MEANS THERE IS NOTHING TO POST AND THE RUN
028780*    SHOULD FALL THROUGH TO END-OF-JOB WITH RC 16 RATHER THAN
028790*    ABEND ON THE FIRST READ.
028795****************************************************************
028800 0100-OPEN-FILES.
028900     OPEN INPUT  MATERIAL-FILE PRODUCT-FILE BOM-FILE BATCH-FILE
029000                 OPERATION-FILE
029100          OUTPUT MATERIAL-FILE-OUT PRODUCT-FILE-OUT
029200                 BATCH-FILE-OUT OPERATION-FILE-OUT MOVEMENT-FILE.
029300     IF WS-OPRTRAN-STATUS NOT = '00'
029400         DISPLAY 'ERROR OPENING OPERATION FILE. RC:'
029500                 WS-OPRTRAN-STATUS
029600         MOVE 16 TO RETURN-CODE
029700         MOVE 'Y' TO WS-OPR-EOF-SW
029800     END-IF.
029900*
029910*    0190-CLOSE-FILES IS RUN BOTH OFF THE NORMAL END OF 0000-MAIN
029920*    AND IS THE ONLY CLOSE POINT IN THE PROGRAM - KEEP IT THAT
029930*    WAY SO A FUTURE DD ADDED TO THE JCL ONLY NEEDS ONE OPEN AND
029940*    ONE CLOSE STATEMENT TOUCHED.
030000 0190-CLOSE-FILES.
030100     CLOSE MATERIAL-FILE PRODUCT-FILE BOM-FILE BATCH-FILE
030200           OPERATION-FILE MATERIAL-FILE-OUT PRODUCT-FILE-OUT
030300           BATCH-FILE-OUT OPERATION-FILE-OUT MOVEMENT-FILE.
030400*
030410****************************************************************
030420*    0200/0210 LOAD THE MATERIAL MASTER INTO MATERIAL-TABLE IN
030430*    THE SAME KEY ORDER IT ARRIVES IN - THE FILE IS MAINTAINED
030440*    IN ASCENDING MAT-ID ORDER BY THE UPSTREAM MASTER-MAINT RUN,
030450*    SO THE TABLE COMES UP PRE-SORTED FOR 8000-BINSRCH-MATERIAL
030460*    WITHOUT A SORT STEP OF ITS OWN.
030470****************************************************************
030500 0200-LOAD-MATERIAL-TABLE.
030600     PERFORM 0210-LOAD-MATERIAL-STEP
030700         WITH TEST AFTER
030800         VARYING MAT-TX FROM 1 BY 1 UNTIL WS-MATMSTR-STATUS = '10'.
030900*
030950*    THE STATUS TEST BELOW GUARDS AGAINST CARRYING THE EOF
030960*    READ'S GARBAGE RECORD FORWARD INTO THE LAST TABLE SLOT.
031000 0210-LOAD-MATERIAL-STEP.
031100     READ MATERIAL-FILE
031200         AT END MOVE '10' TO WS-MATMSTR-STATUS
031300     END-READ.
031400     IF WS-MATMSTR-STATUS NOT = '10'
031500         MOVE MAT-ID          TO MAT-TBL-ID(MAT-TX)
031600         MOVE MAT-NAME        TO MAT-TBL-NAME(MAT-TX)
031700         MOVE MAT-UNIT        TO MAT-TBL-UNIT(MAT-TX)
031800         MOVE MAT-STOCK       TO MAT-TBL-STOCK(MAT-TX)
031900         MOVE MAT-ACTIVE-SW   TO MAT-TBL-ACTIVE-SW(MAT-TX)
032000         SET MAT-TBL-COUNT    TO MAT-TX
032100     END-IF.
032200*
032210*    0300/0310 DO FOR PRODUCT-TABLE WHAT 0200/0210 DID FOR
032220*    MATERIAL-TABLE - SAME "WITH TEST AFTER" SHAPE SO THE
032230*    TABLE-COUNT VARIABLE ENDS UP POINTING AT THE RIGHT SLOT
032240*    EVEN ON A ONE-RECORD FILE.
032300 0300-LOAD-PRODUCT-TABLE.
032400     PERFORM 0310-LOAD-PRODUCT-STEP
032500         WITH TEST AFTER
032600         VARYING PRD-TX FROM 1 BY 1 UNTIL WS-PRDMSTR-STATUS = '10'.
032700*
032710*    PRD-TBL-RATE CARRIED HERE IS FROZEN FOR THE WHOLE RUN -
032720*    1350-CALC-PIECE-PAY NEVER REREADS PRODUCT-FILE, SO A RATE
032730*    CHANGE POSTED AFTER THIS STEP HAS ALREADY RUN DOES NOT TAKE
032740*    EFFECT UNTIL TOMORROW'S JOB.
032800 0310-LOAD-PRODUCT-STEP.
032900     READ PRODUCT-FILE
033000         AT END MOVE '10' TO WS-PRDMSTR-STATUS
033100     END-READ.
033200     IF WS-PRDMSTR-STATUS NOT = '10'
033300         MOVE PRD-ID          TO PRD-TBL-ID(PRD-TX)
033400         MOVE PRD-NAME        TO PRD-TBL-NAME(PRD-TX)
033500         MOVE PRD-STOCK       TO PRD-TBL-STOCK(PRD-TX)
033600         MOVE PRD-PIECE-RATE  TO PRD-TBL-RATE(PRD-TX)
033700         MOVE PRD-ACTIVE-SW   TO PRD-TBL-ACTIVE-SW(PRD-TX)
033800         SET PRD-TBL-COUNT    TO PRD-TX
033900     END-IF.
034000*
034010*    0400/0410 LOAD BOM-TABLE.  THIS ONE READS AHEAD OF THE LOOP
034020*    BECAUSE THE BOM FILE HAS NO SUBSCRIPT OF ITS OWN TO TEST -
034030*    EVERY RECORD ON THE FILE IS A LINE TO CARRY FORWARD, THERE
034040*    IS NO "IF NOT EOF" FILTER THE WAY THE MASTER LOADS HAVE.
034050*    A PRIMING READ PLUS A READ AT THE BOTTOM OF THE STEP
034060*    PARAGRAPH KEEPS THE LOOP TEST SIMPLE.
034100 0400-LOAD-BOM-TABLE.
034200     READ BOM-FILE
034300         AT END MOVE '10' TO WS-BOMMSTR-STATUS
034400     END-READ.
034500     PERFORM 0410-LOAD-BOM-STEP
034600         WITH TEST AFTER
034700         VARYING BOM-TX FROM 1 BY 1 UNTIL WS-BOMMSTR-STATUS = '10'.
034800*
034810*    NO ACTIVE-SWITCH TEST HERE - THE BOM MASTER CARRIES NO
034820*    STATUS BYTE OF ITS OWN, SO EVERY LINE ON THE FILE LOADS.
034900 0410-LOAD-BOM-STEP.
035000     MOVE BOM-PRD-ID      TO BOM-TBL-PRD-ID(BOM-TX)
035100     MOVE BOM-MAT-ID      TO BOM-TBL-MAT-ID(BOM-TX)
035200     MOVE BOM-QTY-PER-1   TO BOM-TBL-QTY-PER-1(BOM-TX)
035300     SET BOM-TBL-COUNT    TO BOM-TX.
035400     READ BOM-FILE
035500         AT END MOVE '10' TO WS-BOMMSTR-STATUS
035600     END-READ.
035700*
035710*    0500/0510 LOAD BATCH-TABLE - SAME "WITH TEST AFTER" SHAPE
035720*    AS MATERIAL AND PRODUCT.  BAT-TBL-STATUS CARRIES FORWARD
035730*    WHATEVER THE MASTER HAD COMING IN - PLANNED, IN-PROGRESS
035740*    OR COMPLETE - AND 1360-UPDATE-BATCH-STATUS IS THE ONLY
035750*    PARAGRAPH THAT EVER CHANGES IT DURING THIS RUN.
035800 0500-LOAD-BATCH-TABLE.
035900     PERFORM 0510-LOAD-BATCH-STEP
036000         WITH TEST AFTER
036100         VARYING BAT-TX FROM 1 BY 1 UNTIL WS-BATMSTR-STATUS = '10'.
036200*
036210*    BAT-TBL-PRD-ID IS CARRIED SO 1360-UPDATE-BATCH-STATUS DOES
036220*    NOT HAVE TO RE-DERIVE WHICH PRODUCT A BATCH WAS PLANNED FOR -
036230*    THOUGH TODAY NO PARAGRAPH ACTUALLY CROSS-CHECKS IT AGAINST
036240*    OP-PRD-ID ON THE POSTED OPERATION.
036300 0510-LOAD-BATCH-STEP.
036400     READ BATCH-FILE
036500         AT END MOVE '10' TO WS-BATMSTR-STATUS
036600     END-READ.
036700     IF WS-BATMSTR-STATUS NOT = '10'
036800         MOVE BAT-ID          TO BAT-TBL-ID(BAT-TX)
036900         MOVE BAT-NAME        TO BAT-TBL-NAME(BAT-TX)
037000         MOVE BAT-PRD-ID      TO BAT-TBL-PRD-ID(BAT-TX)
037100         MOVE BAT-PLANNED-QTY TO BAT-TBL-PLANNED(BAT-TX)
037200         MOVE BAT-STATUS      TO BAT-TBL-STATUS(BAT-TX)
037300         SET BAT-TBL-COUNT    TO BAT-TX
037400     END-IF.
037500*
037510*    0600-READ-OPERATION IS THE ONE READ PARAGRAPH FOR THE WHOLE
037520*    TRANSACTION FILE - CALLED BY 0000-MAIN FOR THE PRIMING READ
037530*    AND AGAIN AT THE BOTTOM OF 1000-EXIT FOR EVERY OPERATION
037540*    AFTER THE FIRST, SO NUM-OP-READ NEVER COUNTS THE EOF READ
037550*    ITSELF.
037600 0600-READ-OPERATION.
037700     READ OPERATION-FILE
037800         AT END MOVE 'Y' TO WS-OPR-EOF-SW
037900     END-READ.
038000     IF NOT WS-OPR-EOF
038100         ADD 1 TO NUM-OP-READ
038200     END-IF.
038300*
038310****************************************************************
038320*    0700/0710, 0800/0810 AND 0900/0910 RE-SPREAD THE IN-MEMORY
038330*    TABLES BACK OUT TO THE REWRITE-OUT MASTERS AFTER ALL
038340*    OPERATIONS HAVE POSTED - THIS IS HOW THE UPDATED STOCK AND
038350*    BATCH-STATUS VALUES GET BACK ONTO DISK FOR TOMORROW'S RUN.
038360*    THE OUT RECORD IS BLANK-FILLED BEFORE THE MOVE SO AN OLDER,
038370*    SHORTER MASTER RECORD NEVER LEAVES TRAILING GARBAGE IN THE
038380*    WIDER OUTPUT LAYOUT.
038390****************************************************************
038400 0700-WRITE-MATERIAL-TABLE.
038500     PERFORM 0710-WRITE-MATERIAL-STEP
038600         WITH TEST AFTER
038700         VARYING MAT-TX FROM 1 BY 1 UNTIL MAT-TX > MAT-TBL-COUNT.
038800*
038810*    MAT-TBL-COUNT NEVER SHRINKS DURING THE RUN - MATERIALS ARE
038820*    ONLY DEPLETED IN PLACE BY 1330, NEVER ADDED OR REMOVED FROM
038830*    THE TABLE - SO THIS LOOP REWRITES EXACTLY AS MANY RECORDS AS
038840*    0200-LOAD-MATERIAL-TABLE READ IN.
038900 0710-WRITE-MATERIAL-STEP.
039000     MOVE MAT-TBL-ID(MAT-TX)        TO MAT-ID
039100     MOVE MAT-TBL-NAME(MAT-TX)      TO MAT-NAME
039200     MOVE MAT-TBL-UNIT(MAT-TX)      TO MAT-UNIT
039300     MOVE MAT-TBL-STOCK(MAT-TX)     TO MAT-STOCK
039400     MOVE MAT-TBL-ACTIVE-SW(MAT-TX) TO MAT-ACTIVE-SW
039500     MOVE SPACES TO FILLER IN MAT-MASTER-REC.
039600     WRITE MAT-OUT-REC FROM MAT-MASTER-REC.
039700*
039800 0800-WRITE-PRODUCT-TABLE.
039900     PERFORM 0810-WRITE-PRODUCT-STEP
040000         WITH TEST AFTER
040100         VARYING PRD-TX FROM 1 BY 1 UNTIL PRD-TX > PRD-TBL-COUNT.
040200*
040210*    PRD-TBL-RATE IS WRITTEN BACK UNCHANGED - THIS PROGRAM READS
040220*    THE PIECE RATE, IT NEVER UPDATES IT.  RATE MAINTENANCE IS A
040230*    SEPARATE JOB STEP NOT IN THIS RUN'S JCL.
040300 0810-WRITE-PRODUCT-STEP.
040400     MOVE PRD-TBL-ID(PRD-TX)        TO PRD-ID
040500     MOVE PRD-TBL-NAME(PRD-TX)      TO PRD-NAME
040600     MOVE PRD-TBL-STOCK(PRD-TX)     TO PRD-STOCK
040700     MOVE PRD-TBL-RATE(PRD-TX)      TO PRD-PIECE-RATE
040800     MOVE PRD-TBL-ACTIVE-SW(PRD-TX) TO PRD-ACTIVE-SW
040900     MOVE SPACES TO FILLER IN PRD-MASTER-REC.
041000     WRITE PRD-OUT-REC FROM PRD-MASTER-REC.
041100*
041200 0900-WRITE-BATCH-TABLE.
041300     PERFORM 0910-WRITE-BATCH-STEP
041400         WITH TEST AFTER
041500         VARYING BAT-TX FROM 1 BY 1 UNTIL BAT-TX > BAT-TBL-COUNT.
041600*
041610*    BAT-TBL-STATUS IS THE ONLY FIELD 1360-UPDATE-BATCH-STATUS ANY
041620*    EVER TOUCHES IN THIS TABLE - EVERYTHING ELSE REWRITTEN HERE
041630*    CAME IN UNCHANGED FROM 0500-LOAD-BATCH-TABLE.
041700 0910-WRITE-BATCH-STEP.
041800     MOVE BAT-TBL-ID(BAT-TX)        TO BAT-ID
041900     MOVE BAT-TBL-NAME(BAT-TX)      TO BAT-NAME
042000     MOVE BAT-TBL-PRD-ID(BAT-TX)    TO BAT-PRD-ID
042100     MOVE BAT-TBL-PLANNED(BAT-TX)   TO BAT-PLANNED-QTY
042200     MOVE BAT-TBL-STATUS(BAT-TX)    TO BAT-STATUS
042300     MOVE SPACES TO FILLER IN BAT-MASTER-REC.
042400     WRITE BAT-OUT-REC FROM BAT-MASTER-REC.
042500*
042510****************************************************************
042520*    ONE REJECTION TEST DROPS THE OPERATION OUT TO 1000-REJECT-
042530*    EXIT BY GO TO, THE SAME FIRST-FAILURE-WINS SHAPE THIS SHOP
042540*    USES ON ITS OTHER VALIDATION CHAINS - NO SENSE TESTING A
042550*    BOM EXPLOSION OR A STOCK CHECK AGAINST AN OPERATION THAT
042560*    HAS ALREADY FAILED QTY VALIDATION.
042570****************************************************************
042600 1000-PROCESS-OPERATIONS.
042700     MOVE 'N' TO WS-OP-REJECTED-SW.
042800     MOVE SPACES TO WS-REJECT-MSG.
042900*
043000     PERFORM 1100-VALIDATE-OP-QTY.
043010     IF WS-OP-REJECTED
043020         GO TO 1000-REJECT-EXIT
043030     END-IF.
043100     PERFORM 1200-FIND-PRODUCT.
043110     IF WS-OP-REJECTED
043120         GO TO 1000-REJECT-EXIT
043130     END-IF.
043400     PERFORM 1300-EXPLODE-BOM.
043410     IF WS-OP-REJECTED
043420         GO TO 1000-REJECT-EXIT
043430     END-IF.
043700     PERFORM 1320-CHECK-MATERIAL-STOCK.
043710     IF WS-OP-REJECTED
043720         GO TO 1000-REJECT-EXIT
043730     END-IF.
044000     PERFORM 1330-DEPLETE-MATERIALS.
044200     PERFORM 1340-RECEIPT-PRODUCT.
044300     PERFORM 1350-CALC-PIECE-PAY.
044400     PERFORM 1360-UPDATE-BATCH-STATUS.
044500     MOVE 'POSTED  '  TO OP-STATUS.
044600     ADD 1 TO NUM-OP-POSTED.
044650     GO TO 1000-EXIT.
044700*
044710 1000-REJECT-EXIT.
044800     PERFORM 1900-REJECT-OPERATION.
045000*
045100 1000-EXIT.
045150     WRITE OPR-OUT-REC FROM OPR-TRAN-REC.
045200     PERFORM 0600-READ-OPERATION.
045300*
045310*    1100-VALIDATE-OP-QTY ENFORCES THE PIECE-COUNT RULE - A
045320*    PIECE QUANTITY IS ALWAYS A WHOLE NUMBER, NEVER A FRACTION
045330*    OF A UNIT, SO THE DIVIDE-BY-ONE TEST CATCHES ANYTHING WITH
045340*    A NONZERO DECIMAL PART THE SAME WAY A MOD TEST WOULD ON A
045350*    COMPILER THAT HAD ONE.
045400 1100-VALIDATE-OP-QTY.
045500     IF OP-QTY NOT > 0
045600         MOVE 'QTY MUST BE A POSITIVE INTEGER' TO WS-REJECT-MSG
045700         MOVE 'Y' TO WS-OP-REJECTED-SW
045800     ELSE
045900         DIVIDE OP-QTY BY 1 GIVING WS-QTY-WHOLE-PART
046000                 REMAINDER WS-QTY-REMAINDER
046100         IF WS-QTY-REMAINDER NOT = 0
046200             MOVE 'QTY MUST BE A POSITIVE INTEGER' TO
046300                  WS-REJECT-MSG
046400             MOVE 'Y' TO WS-OP-REJECTED-SW
046500         END-IF
046600     END-IF.
046700*
046710*    1200-FIND-PRODUCT LOOKS UP THE OPERATION'S FINISHED-GOOD
046720*    PRODUCT IN PRODUCT-TABLE BY BINARY SEARCH.  PRD-TX IS LEFT
046730*    POINTING AT THE FOUND ENTRY FOR 1340/1350/1360 TO USE -
046740*    NONE OF THOSE PARAGRAPHS RE-SEARCHES THE TABLE.
046800 1200-FIND-PRODUCT.
046900     MOVE OP-PRD-ID TO WS-SEARCH-KEY.
047000     SET PRD-TX TO 1.
047100     PERFORM 8100-BINSRCH-PRODUCT.
047200     IF NOT WS-ENTRY-FOUND
047300         MOVE 'PRODUCT NOT FOUND' TO WS-REJECT-MSG
047400         MOVE 'Y' TO WS-OP-REJECTED-SW
047500     END-IF.
047600*
047700 1300-EXPLODE-BOM.
047800     MOVE 0 TO REQ-TBL-COUNT.
047900     PERFORM 1310-EXPLODE-BOM-STEP
048000         WITH TEST AFTER
048100         VARYING BOM-TX FROM 1 BY 1 UNTIL BOM-TX > BOM-TBL-COUNT.
048200     IF REQ-TBL-COUNT = 0
048300         MOVE 'NO BOM DEFINED' TO WS-REJECT-MSG
048400         MOVE 'Y' TO WS-OP-REJECTED-SW
048500     END-IF.
048600*
048610*    1310-EXPLODE-BOM-STEP ONLY PICKS UP BOM-TABLE LINES WHOSE
048620*    PRODUCT MATCHES THIS OPERATION - BOM-TABLE HOLDS EVERY
048630*    PRODUCT'S BILL OF MATERIAL AT ONCE, NOT JUST THE CURRENT
048640*    ONE, SO THE WHOLE TABLE IS SCANNED ON EVERY OPERATION.
048700 1310-EXPLODE-BOM-STEP.
048800     IF BOM-TBL-PRD-ID(BOM-TX) = OP-PRD-ID
048900         ADD 1 TO REQ-TBL-COUNT
049000         SET REQ-TX TO REQ-TBL-COUNT
049100         MOVE BOM-TBL-MAT-ID(BOM-TX) TO REQ-TBL-MAT-ID(REQ-TX)
049200         COMPUTE WS-REQUIRED-QTY ROUNDED =
049300             BOM-TBL-QTY-PER-1(BOM-TX) * OP-QTY
049400         MOVE WS-REQUIRED-QTY TO REQ-TBL-QTY(REQ-TX)
049500     END-IF.
049600*
049610*    1320-CHECK-MATERIAL-STOCK SCANS REQUIREMENT-TABLE, WHICH
049620*    1300-EXPLODE-BOM JUST BUILT FOR THIS ONE OPERATION, AND
049630*    STOPS AT THE FIRST SHORTAGE - PER CR0241 THE WHOLE OPERATION
049640*    IS REJECTED ON ANY SINGLE MATERIAL SHORTAGE, SO THERE IS NO
049650*    BENEFIT TO CHECKING MATERIALS PAST THE FIRST ONE THAT FAILS.
049700 1320-CHECK-MATERIAL-STOCK.
049800     MOVE 'N' TO WS-SHORTAGE-FOUND-SW.
049900     PERFORM 1321-CHECK-MATERIAL-STOCK-STEP
050000         WITH TEST AFTER
050100         VARYING REQ-TX FROM 1 BY 1
050200             UNTIL REQ-TX > REQ-TBL-COUNT OR WS-SHORTAGE-FOUND.
050300     IF WS-SHORTAGE-FOUND
050400         MOVE 'Y' TO WS-OP-REJECTED-SW
050500     END-IF.
050600*
050700 1321-CHECK-MATERIAL-STOCK-STEP.
050800     MOVE REQ-TBL-MAT-ID(REQ-TX) TO WS-SEARCH-KEY.
050900     SET MAT-TX TO 1.
051000     PERFORM 8000-BINSRCH-MATERIAL.
051100     IF NOT WS-ENTRY-FOUND
051200         MOVE 'MATERIAL NOT FOUND' TO WS-REJECT-MSG
051300         MOVE 'Y' TO WS-SHORTAGE-FOUND-SW
051400     ELSE
051500         MOVE MAT-TX TO REQ-TBL-MAT-IX(REQ-TX)
051600         IF MAT-TBL-STOCK(MAT-TX) < REQ-TBL-QTY(REQ-TX)
051700             MOVE REQ-TBL-QTY(REQ-TX)     TO WS-DISP-REQ-QTY
051800             MOVE MAT-TBL-STOCK(MAT-TX)   TO WS-DISP-AVAIL-QTY
051900             STRING 'SHORTAGE MATERIAL ' DELIMITED BY SIZE
052000                    WS-SEARCH-KEY   DELIMITED BY SIZE
052100                    ' REQUIRED '     DELIMITED BY SIZE
052200                    WS-DISP-REQ-QTY DELIMITED BY SIZE
052300                    ' AVAILABLE '    DELIMITED BY SIZE
052400                    WS-DISP-AVAIL-QTY DELIMITED BY SIZE
052500               INTO WS-REJECT-MSG
052600             END-STRING
052700             MOVE 'Y' TO WS-SHORTAGE-FOUND-SW
052800         END-IF
052900     END-IF.
053000*
053010*    1330/1331 ONLY RUN ONCE 1320 HAS CONFIRMED EVERY LINE IN
053020*    REQUIREMENT-TABLE HAS ENOUGH STOCK - NOTHING IS WRITTEN
053030*    DOWN AGAINST MAT-TBL-STOCK UNTIL THE WHOLE OPERATION IS
053040*    KNOWN GOOD, WHICH IS WHAT MAKES THE POSTING ALL-OR-NOTHING.
053100 1330-DEPLETE-MATERIALS.
053200     PERFORM 1331-DEPLETE-MATERIALS-STEP
053300         WITH TEST AFTER
053400         VARYING REQ-TX FROM 1 BY 1 UNTIL REQ-TX > REQ-TBL-COUNT.
053500*
053550*    REQ-TBL-MAT-IX WAS SET BY 1321-CHECK-MATERIAL-STOCK-STEP
053560*    SO THIS STEP SETS MAT-TX DIRECTLY FROM IT RATHER THAN
053570*    RUNNING 8000-BINSRCH-MATERIAL A SECOND TIME FOR THE SAME
053580*    MATERIAL.
053600 1331-DEPLETE-MATERIALS-STEP.
053700     SET MAT-TX TO REQ-TBL-MAT-IX(REQ-TX).
053800     COMPUTE MAT-TBL-STOCK(MAT-TX) ROUNDED =
053900         MAT-TBL-STOCK(MAT-TX) - REQ-TBL-QTY(REQ-TX).
054000     MOVE OP-DATE             TO MOV-DATE.
054100     MOVE 'OUT'               TO MOV-TYPE.
054200     MOVE 'M'                 TO MOV-TARGET.
054300     MOVE REQ-TBL-MAT-ID(REQ-TX) TO MOV-ITEM-ID.
054400     MOVE REQ-TBL-QTY(REQ-TX) TO MOV-QTY.
054500     MOVE OP-ID               TO MOV-OP-ID.
054600     STRING 'MATERIAL USED ON OPERATION ' DELIMITED BY SIZE
054700            OP-ID DELIMITED BY SIZE
054800       INTO MOV-COMMENT
054900     END-STRING.
055000     MOVE SPACES TO FILLER IN MOV-JOURNAL-REC.
055100     WRITE MOV-JOURNAL-REC.
055200*
055210*    1340-RECEIPT-PRODUCT CREDITS THE FINISHED-PRODUCT STOCK BY
055220*    THE FULL OPERATION QUANTITY - ONE PIECE MADE IS ONE PIECE
055230*    RECEIPTED, THERE IS NO SCRAP OR YIELD FACTOR IN THIS RUN.
055240*    MOV-TARGET 'M' VS 'P' AND MOV-TYPE 'OUT' VS 'IN ' ARE WHAT
055250*    LET THE STOCK MOVEMENT AUDIT TRAIL TELL A MATERIAL
055260*    DEPLETION LINE APART FROM A PRODUCT RECEIPT LINE - BOTH USE
055270*    THE SAME MOV-JOURNAL-REC LAYOUT.
055300 1340-RECEIPT-PRODUCT.
055500     COMPUTE PRD-TBL-STOCK(PRD-TX) ROUNDED =
055600         PRD-TBL-STOCK(PRD-TX) + OP-QTY.
055700     MOVE OP-DATE       TO MOV-DATE.
055800     MOVE 'IN '         TO MOV-TYPE.
055900     MOVE 'P'           TO MOV-TARGET.
056000     MOVE OP-PRD-ID     TO MOV-ITEM-ID.
056100     MOVE OP-QTY        TO MOV-QTY.
056200     MOVE OP-ID         TO MOV-OP-ID.
056300     STRING 'FINISHED GOODS FROM OPERATION ' DELIMITED BY SIZE
056400            OP-ID DELIMITED BY SIZE
056500       INTO MOV-COMMENT
056600     END-STRING.
056700     MOVE SPACES TO FILLER IN MOV-JOURNAL-REC.
056800     WRITE MOV-JOURNAL-REC.
056900*
056910*    1350-CALC-PIECE-PAY IS THE WHOLE PAYROLL COMPUTATION FOR
056920*    THIS OPERATION - RATE TIMES QUANTITY, ROUNDED HALF-UP TO
056930*    TWO DECIMALS PER CR0512.  WS-PAY-TOTAL-R LETS A DEBUGGER
056940*    VIEW THE SAME BYTES AS A 12-DIGIT INTEGER IF THE DECIMAL
056950*    PLACEMENT IS EVER IN DOUBT ON A DUMP.
057000 1350-CALC-PIECE-PAY.
057100     MOVE PRD-TBL-RATE(PRD-TX) TO OP-PAY-RATE.
057200     COMPUTE WS-PAY-TOTAL ROUNDED =
057300         PRD-TBL-RATE(PRD-TX) * OP-QTY.
057400     MOVE WS-PAY-TOTAL TO OP-PAY-TOTAL.
057500*
057510*    1360-UPDATE-BATCH-STATUS ONLY MOVES A BATCH FROM PLANNED TO
057520*    IN-PROGRESS THE FIRST TIME AN OPERATION POSTS AGAINST IT -
057530*    PER CR0266.  AN OPERATION WITH NO BATCH ID (OP-BAT-ID = 0)
057540*    IS A STANDALONE OPERATION NOT TIED TO A BATCH AND SKIPS
057550*    THIS PARAGRAPH ENTIRELY.
057600 1360-UPDATE-BATCH-STATUS.
057700     IF OP-BAT-ID > 0
057800         MOVE OP-BAT-ID TO WS-SEARCH-KEY
057900         SET BAT-TX TO 1
058000         PERFORM 8200-BINSRCH-BATCH
058100         IF WS-ENTRY-FOUND
058200             IF BAT-TBL-STATUS(BAT-TX) = 'PLANNED     '
058300                 MOVE 'IN-PROGRESS ' TO BAT-TBL-STATUS(BAT-TX)
058400             END-IF
058500         END-IF
058600     END-IF.
058700*
058710*    1900-REJECT-OPERATION IS THE COMMON LANDING SPOT FOR EVERY
058720*    WAY AN OPERATION CAN FAIL - BAD QTY, UNKNOWN PRODUCT, NO
058730*    BOM, OR A MATERIAL SHORTAGE - WS-REJECT-MSG WAS SET BY
058740*    WHICHEVER PARAGRAPH CAUGHT THE FAILURE AND IS JUST ECHOED
058750*    HERE ALONG WITH THE OPERATION ID FOR THE OPERATIONS DESK.
058800 1900-REJECT-OPERATION.
058900     MOVE 'REJECTED' TO OP-STATUS.
059000     MOVE 0 TO OP-PAY-RATE.
059100     MOVE 0 TO OP-PAY-TOTAL.
059200     ADD 1 TO NUM-OP-REJECTED.
059300     DISPLAY 'OPERATION ' OP-ID ' REJECTED - ' WS-REJECT-MSG.
059400*
059500****************************************************************
059600*    BINARY-SEARCH PARAGRAPHS - TABLES ARE LOADED AND KEPT IN
059700*    ASCENDING KEY ORDER BY 0200/0300/0500-LOAD-xxx-TABLE.
059710*    WS-LOW, WS-HIGH AND WS-MID ARE SHARED 77-LEVEL SCRATCH -
059720*    EACH SEARCH RESETS THEM BEFORE ITS OWN LOOP RUNS, SO THERE
059730*    IS NO NEED FOR A SEPARATE LOW/HIGH/MID PAIR PER TABLE.
059740*    WS-SEARCH-KEY IS LOADED BY THE CALLER; MAT-TX/PRD-TX/BAT-TX
059750*    ARE LEFT POSITIONED AT THE FOUND ENTRY (OR THE LAST TESTED
059760*    SLOT, IF NOT FOUND) FOR THE CALLER TO USE.
059800****************************************************************
059900 8000-BINSRCH-MATERIAL.
060000     MOVE 'N' TO WS-FOUND-SW.
060100     MOVE 1 TO WS-LOW.
060200     MOVE MAT-TBL-COUNT TO WS-HIGH.
060300     PERFORM 8010-BINSRCH-MATERIAL-STEP
060400         UNTIL WS-LOW > WS-HIGH OR WS-ENTRY-FOUND.
060500*
060600 8010-BINSRCH-MATERIAL-STEP.
060700     COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.
060800     SET MAT-TX TO WS-MID.
060900     IF MAT-TBL-ID(MAT-TX) = WS-SEARCH-KEY
061000         MOVE 'Y' TO WS-FOUND-SW
061100     ELSE
061200         IF MAT-TBL-ID(MAT-TX) < WS-SEARCH-KEY
061300             COMPUTE WS-LOW = WS-MID + 1
061400         ELSE
061500             COMPUTE WS-HIGH = WS-MID - 1
061600         END-IF
061700     END-IF.
061800*
061810*    8100/8110 IS THE SAME SEARCH AGAINST PRODUCT-TABLE - CALLED
061820*    FROM 1200-FIND-PRODUCT.  THE LOGIC IS NOT FACTORED INTO ONE
061830*    SHARED PARAGRAPH BECAUSE EACH TABLE HAS ITS OWN INDEX NAME
061840*    AND ITS OWN ID FIELD, AND THIS SHOP HAS NEVER CARRIED A
061850*    GENERIC TABLE-HANDLER PARAGRAPH IN ANY PROGRAM ON FILE.
061900 8100-BINSRCH-PRODUCT.
062000     MOVE 'N' TO WS-FOUND-SW.
062100     MOVE 1 TO WS-LOW.
062200     MOVE PRD-TBL-COUNT TO WS-HIGH.
062300     PERFORM 8110-BINSRCH-PRODUCT-STEP
062400         UNTIL WS-LOW > WS-HIGH OR WS-ENTRY-FOUND.
062500*
062600 8110-BINSRCH-PRODUCT-STEP.
062700     COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.
062800     SET PRD-TX TO WS-MID.
062900     IF PRD-TBL-ID(PRD-TX) = WS-SEARCH-KEY
063000         MOVE 'Y' TO WS-FOUND-SW
063100     ELSE
063200         IF PRD-TBL-ID(PRD-TX) < WS-SEARCH-KEY
063300             COMPUTE WS-LOW = WS-MID + 1
063400         ELSE
063500             COMPUTE WS-HIGH = WS-MID - 1
063600         END-IF
063700     END-IF.
063800*
063810*    8200/8210 IS THE SAME SEARCH AGAINST BATCH-TABLE, CALLED
063820*    FROM 1360-UPDATE-BATCH-STATUS WHENEVER AN OPERATION CARRIES
063830*    A NONZERO OP-BAT-ID.  A NOT-FOUND RESULT HERE IS NOT AN
063840*    ERROR - 1360 SIMPLY LEAVES THE BATCH STATUS ALONE, SINCE A
063850*    BATCH ID THAT DOES NOT MATCH THE MASTER IS SOMEONE ELSE'S
063860*    DATA-ENTRY MISTAKE ON THE OPERATION, NOT THIS PROGRAM'S TO
063870*    FIX.
063900 8200-BINSRCH-BATCH.
064000     MOVE 'N' TO WS-FOUND-SW.
064100     MOVE 1 TO WS-LOW.
064200     MOVE BAT-TBL-COUNT TO WS-HIGH.
064300     PERFORM 8210-BINSRCH-BATCH-STEP
064400         UNTIL WS-LOW > WS-HIGH OR WS-ENTRY-FOUND.
064500*
064600 8210-BINSRCH-BATCH-STEP.
064700     COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.
064800     SET BAT-TX TO WS-MID.
064900     IF BAT-TBL-ID(BAT-TX) = WS-SEARCH-KEY
065000         MOVE 'Y' TO WS-FOUND-SW
065100     ELSE
065200         IF BAT-TBL-ID(BAT-TX) < WS-SEARCH-KEY
065300             COMPUTE WS-LOW = WS-MID + 1
065400         ELSE
065500             COMPUTE WS-HIGH = WS-MID - 1
065600         END-IF
065700     END-IF.
