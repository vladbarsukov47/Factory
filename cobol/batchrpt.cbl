000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  BATCHRPT  --  PRODUCTION BATCH PROGRESS REPORT
000600*                         A YEAR 2000 EXAMPLE PROGRAM
000700*
000800* AUTHOR :  W. G. OKONKWO
000900* INSTALLATION.  THE SYSTEMS GROUP - FACTORY FLOOR SYSTEMS
001000* DATE-WRITTEN.  09/11/95
001100* DATE-COMPILED.
001200* SECURITY.  NON-CONFIDENTIAL
001300*
001400* ONE LINE PER PRODUCTION BATCH SHOWING PLANNED QUANTITY, THE
001500* QUANTITY POSTED SO FAR (SUMMED FROM POSTED PRODUCTION
001600* OPERATIONS THAT REFERENCE THE BATCH) AND THE QUANTITY STILL
001700* REMAINING, NEVER SHOWN NEGATIVE.  RUN AFTER PRODPOST SO THE
001800* OPERATION FILE CARRIES THIS RUN'S POSTED/REJECTED STATUS.
001900*
002000****************************************************************
002100*                      CHANGE LOG
002200****************************************************************
002300*  ALPHA  09/11/95  WGO  ORIGINAL PROGRAM.               CR0230
002400*  ALPHA  02/20/96  WGO  REMAINING QTY FLOORED AT ZERO - A BATCH
002500*                        OVER-PRODUCED WAS PRINTING A NEGATIVE
002600*                        REMAINING.                      CR0248
002700*  BETA   11/02/96  JMF  REJECTED OPERATIONS NO LONGER COUNTED
002800*                        TOWARD DONE QTY.                CR0269
002900*  BETA   09/27/98  TLS  Y2K REMEDIATION - NO DATE FIELDS ARE
003000*                        PRINTED ON THIS REPORT, REVIEWED AND
003100*                        NO CHANGE REQUIRED.              CR0398
003200*  FINAL  03/11/07  HBG  BATCH/PRODUCT TABLE SIZES RAISED TO 100
003300*                        TO MATCH PRODPOST.               CR0736
003400*  FINAL  07/22/14  DNW  PRINT LINE WIDENED, PRODUCT NAME WAS
003500*                        TRUNCATING AT 24 BYTES.           CR0864
003600****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    BATCHRPT.
003900 AUTHOR.        W. G. OKONKWO.
004000 INSTALLATION.  THE SYSTEMS GROUP.
004100 DATE-WRITTEN.  09/11/95.
004200 DATE-COMPILED.
004300 SECURITY.      NON-CONFIDENTIAL.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS DIGITS-CLASS IS '0' THRU '9'.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT BATCH-FILE     ASSIGN TO BATMSTR
005400            ACCESS IS SEQUENTIAL
005500            FILE STATUS IS WS-BATMSTR-STATUS.
005600     SELECT PRODUCT-FILE   ASSIGN TO PRDMSTR
005700            ACCESS IS SEQUENTIAL
005800            FILE STATUS IS WS-PRDMSTR-STATUS.
005900     SELECT OPERATION-FILE ASSIGN TO OPRTRANO
006000            ACCESS IS SEQUENTIAL
006100            FILE STATUS IS WS-OPRTRNO-STATUS.
006200     SELECT PRINT-FILE     ASSIGN TO BATRPT
006300            ACCESS IS SEQUENTIAL
006400            FILE STATUS IS WS-BATRPT-STATUS.
006500 DATA DIVISION.
006600 FILE SECTION.
006650*
006660*    BATCH-FILE IS THE SAME BATMSTR PRODPOST AND STCKADJ UPDATE -
006670*    THIS PROGRAM OPENS IT INPUT ONLY AND NEVER REWRITES IT, SO
006680*    THERE IS NO -OUT FD HERE LIKE THE UPDATING PROGRAMS CARRY.
006700 FD  BATCH-FILE
006800     RECORDING MODE IS F.
006900 COPY BATCOPY.
006950*
006960*    PRODUCT-FILE, SAME STORY - READ-ONLY HERE FOR THE PRODUCT
006970*    NAME LOOKUP, INPUT ONLY.
007000 FD  PRODUCT-FILE
007100     RECORDING MODE IS F.
007200 COPY PRDCOPY.
007250*
007260*    OPERATION-FILE IS THE CARRIED-FORWARD OPRTRANO PRODPOST
007270*    WROTE ON ITS OWN RUN - POSTED/REJECTED STATUS AND QTY ARE
007280*    READ FROM IT HERE, ONE PASS, TO BUILD DONE QUANTITIES.
007300 FD  OPERATION-FILE
007400     RECORDING MODE IS F.
007500 COPY OPRCOPY.
007550*
007560*    PRINT-FILE IS THE BATCH PROGRESS REPORT ITSELF - ONE FD,
007570*    ONE 131-BYTE PRINT-LINE, THE SAME SHAPE AS THIS SHOP'S OTHER
007580*    PRINT FILES.
007600 FD  PRINT-FILE
007700     RECORDING MODE IS F.
007800 01  PRINT-LINE.
007900     05  PRINT-LINE-TEXT           PIC X(131).
008000     05  FILLER                    PIC X(01).
008100****************************************************************
008200 WORKING-STORAGE SECTION.
008300****************************************************************
008310****************************************************************
008320*    FILE-STATUS AND SWITCH FIELDS ARE CARRIED AS FREE-STANDING
008330*    77-LEVEL ITEMS, NOT GROUPED UNDER A 01, THE SAME HABIT
008340*    CALCCOST/WRKSFINL/CURSRAV5 USE FOR THEIR OWN SCRATCH AREAS.
008350*    NONE OF THESE PARTICIPATE IN A MOVE-CORRESPONDING OR GROUP
008360*    MOVE ANYWHERE IN THIS PROGRAM SO THERE IS NO NEED TO KEEP
008370*    THEM UNDER ONE 01.
008380****************************************************************
008390     77  WS-BATMSTR-STATUS         PIC X(02) VALUE SPACES.
008400     77  WS-PRDMSTR-STATUS         PIC X(02) VALUE SPACES.
008410     77  WS-OPRTRNO-STATUS         PIC X(02) VALUE SPACES.
008420     77  WS-BATRPT-STATUS          PIC X(02) VALUE SPACES.
008430     77  WS-OPR-EOF-SW             PIC X(01) VALUE 'N'.
008440         88  WS-OPR-EOF            VALUE 'Y'.
008450*
009550*
009560*    SYSTEM-DATE-AND-TIME IS FILLED ONCE AT 0000-MAIN FOR THE
009570*    STARTED/FINISHED DISPLAY LINES ON THE OPERATOR CONSOLE - NOT
009580*    PRINTED ANYWHERE ON THE REPORT ITSELF, PER THE Y2K REVIEW
009590*    NOTED IN THE CHANGE LOG ABOVE.
009600 01  SYSTEM-DATE-AND-TIME.
009700     05  CURRENT-DATE.
009800         10  CURRENT-YEAR          PIC 9(02).
009900         10  CURRENT-MONTH         PIC 9(02).
010000         10  CURRENT-DAY           PIC 9(02).
010100     05  CURRENT-DATE-NUMERIC REDEFINES CURRENT-DATE
010200                                   PIC 9(06).
010300     05  CURRENT-TIME.
010400         10  CURRENT-HOUR          PIC 9(02).
010500         10  CURRENT-MINUTE        PIC 9(02).
010600         10  CURRENT-SECOND        PIC 9(02).
010700         10  CURRENT-HNDSEC        PIC 9(02).
010800     05  CURRENT-TIME-NUMERIC REDEFINES CURRENT-TIME
010900                                   PIC 9(08).
011000     05  FILLER                  PIC X(04) VALUE SPACES.
011100*
011200****************************************************************
011300*    BATCH TABLE - DONE QTY IS ACCUMULATED INTO BAT-TBL-DONE AS
011400*    POSTED OPERATIONS ARE READ, THEN 2000-BUILD-BATCH-LINES
011500*    WALKS THE TABLE ONCE TO PRINT.
011600****************************************************************
011700 01  BATCH-TABLE.
011800     05  BAT-TBL-COUNT             PIC S9(04) COMP VALUE +0.
011900     05  BAT-TBL-ENTRY OCCURS 100 TIMES
012000                       INDEXED BY BAT-TX BAT-IX.
012100         10  BAT-TBL-ID            PIC 9(05).
012200         10  BAT-TBL-NAME          PIC X(20).
012300         10  BAT-TBL-PRD-ID        PIC 9(05).
012400         10  BAT-TBL-PLANNED       PIC 9(9)V9(3) COMP-3.
012500         10  BAT-TBL-DONE          PIC 9(9)V9(3) COMP-3.
012600         10  BAT-TBL-STATUS        PIC X(12).
012700         10  FILLER                PIC X(04).
012800*
012850****************************************************************
012860*    PRODUCT TABLE - ID AND NAME ONLY.  UNLIKE PRODPOST/STCKADJ
012870*    THIS PROGRAM DOES NOT NEED RATE OR STOCK, JUST ENOUGH TO
012880*    PRINT THE PRODUCT NAME AGAINST EACH BATCH LINE.
012890****************************************************************
012900 01  PRODUCT-TABLE.
013000     05  PRD-TBL-COUNT             PIC S9(04) COMP VALUE +0.
013100     05  PRD-TBL-ENTRY OCCURS 100 TIMES
013200                       INDEXED BY PRD-TX PRD-IX.
013300         10  PRD-TBL-ID            PIC 9(05).
013400         10  PRD-TBL-NAME          PIC X(30).
013500         10  FILLER                PIC X(04).
013600*
013650****************************************************************
013660*    BINARY-SEARCH SCRATCH - 77-LEVEL, SAME AS THE STATUS/SWITCH
013670*    BLOCK ABOVE.  WS-LOW/WS-HIGH/WS-MID ARE SHARED BY BOTH THE
013680*    PRODUCT-TABLE AND BATCH-TABLE SEARCHES BELOW SINCE ONLY ONE
013690*    SEARCH IS EVER IN FLIGHT AT A TIME IN THIS PROGRAM.
013695****************************************************************
013700     77  WS-LOW                    PIC S9(04) COMP.
013710     77  WS-HIGH                   PIC S9(04) COMP.
013720     77  WS-MID                    PIC S9(04) COMP.
013730     77  WS-FOUND-SW               PIC X(01).
013740         88  WS-ENTRY-FOUND        VALUE 'Y'.
013750     77  WS-SEARCH-KEY             PIC 9(05).
013760*
013770 01  WORK-VARIABLES.
013780     05  WS-PRODUCT-NAME           PIC X(30).
014500     05  WS-REMAINING-QTY          PIC 9(9)V9(3) COMP-3.
014600     05  WS-REMAINING-QTY-R REDEFINES WS-REMAINING-QTY
014700                               PIC 9(12) COMP-3.
014800     05  WS-LINE-COUNT             PIC S9(5) COMP-3 VALUE +0.
014900     05  FILLER                    PIC X(04).
015000*
015100 01  PRINT-DETAIL-LINE.
015200     05  PDL-BATCH-NAME            PIC X(20).
015300     05  FILLER                    PIC X(02).
015400     05  PDL-PRODUCT-NAME          PIC X(30).
015500     05  FILLER                    PIC X(02).
015600     05  PDL-PLANNED               PIC ZZZZZZZZ9.999.
015700     05  FILLER                    PIC X(02).
015800     05  PDL-DONE                  PIC ZZZZZZZZ9.999.
015900     05  FILLER                    PIC X(02).
016000     05  PDL-REMAINING             PIC ZZZZZZZZ9.999.
016100     05  FILLER                    PIC X(02).
016200     05  PDL-STATUS                PIC X(12).
016300     05  FILLER                    PIC X(21).
016400*
016500 01  PRINT-HEADING-LINE-1.
016600     05  PHL1-TITLE                PIC X(40) VALUE
016700         'PRODUCTION BATCH PROGRESS REPORT'.
016800     05  FILLER                    PIC X(92) VALUE SPACES.
016900*
017000 01  PRINT-HEADING-LINE-2.
017100     05  PHL2-C1                   PIC X(20) VALUE
017200         'BATCH NAME'.
017300     05  FILLER                    PIC X(02) VALUE SPACES.
017400     05  PHL2-C2                   PIC X(30) VALUE
017500         'PRODUCT NAME'.
017600     05  FILLER                    PIC X(02) VALUE SPACES.
017700     05  PHL2-C3                   PIC X(12) VALUE
017800         'PLANNED'.
017900     05  FILLER                    PIC X(02) VALUE SPACES.
018000     05  PHL2-C4                   PIC X(12) VALUE
018100         'DONE'.
018200     05  FILLER                    PIC X(02) VALUE SPACES.
018300     05  PHL2-C5                   PIC X(12) VALUE
018400         'REMAINING'.
018500     05  FILLER                    PIC X(02) VALUE SPACES.
018600     05  PHL2-C6                   PIC X(12) VALUE
018700         'STATUS'.
018800     05  FILLER                    PIC X(24) VALUE SPACES.
018900*
019000 01  PRINT-COUNT-LINE.
019100     05  PCL-TEXT                  PIC X(20) VALUE
019200         'BATCHES LISTED:'.
019300     05  PCL-COUNT                  PIC ZZZZ9.
019400     05  FILLER                    PIC X(107).
019500*
019600****************************************************************
019700 PROCEDURE DIVISION.
019800****************************************************************
019850****************************************************************
019860*    0000-MAIN LOADS THE PRODUCT AND BATCH MASTERS INTO MEMORY,
019870*    SWEEPS THE POSTED-OPERATION FILE ONCE TO ACCUMULATE DONE
019880*    QUANTITY AGAINST EACH BATCH, THEN WALKS THE BATCH TABLE ONE
019890*    TIME TO PRINT.  THIS PROGRAM MUST RUN AFTER PRODPOST IN THE
019895*    SAME JOB STREAM SO OPRTRANO CARRIES THIS RUN'S POSTED FLAGS.
019898****************************************************************
019900 0000-MAIN.
020000     ACCEPT CURRENT-DATE FROM DATE.
020100     ACCEPT CURRENT-TIME FROM TIME.
020200     DISPLAY 'BATCHRPT STARTED DATE = ' CURRENT-MONTH '/'
020300             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
020400
020500     PERFORM 0100-OPEN-FILES.
020600     PERFORM 0300-LOAD-PRODUCT-TABLE.
020700     PERFORM 0400-LOAD-BATCH-TABLE.
020800     PERFORM 1000-LOAD-OPERATION-TOTALS.
020900     PERFORM 0800-PRINT-HEADINGS.
021000     PERFORM 2000-BUILD-BATCH-LINES.
021100     PERFORM 2900-PRINT-BATCH-COUNT.
021200
021300     PERFORM 0190-CLOSE-FILES.
021400     GOBACK.
021500*
021600 0100-OPEN-FILES.
021700     OPEN INPUT  BATCH-FILE PRODUCT-FILE OPERATION-FILE
021800          OUTPUT PRINT-FILE.
021900*
022000 0190-CLOSE-FILES.
022100     CLOSE BATCH-FILE PRODUCT-FILE OPERATION-FILE PRINT-FILE.
022200*
022250****************************************************************
022260*    0300/0400-LOAD-*-TABLE BUILD THE IN-MEMORY PRODUCT AND BATCH
022270*    TABLES BY A SINGLE PASS OF EACH MASTER BEFORE ANY OPERATION
022280*    IS READ.  BOTH MASTERS ARE PRESUMED SORTED ASCENDING ON THEIR
022290*    KEY SO THE BINARY-SEARCH PARAGRAPHS BELOW WORK CORRECTLY.
022295****************************************************************
022300 0300-LOAD-PRODUCT-TABLE.
022400     PERFORM 0310-LOAD-PRODUCT-STEP
022500         WITH TEST AFTER
022600         VARYING PRD-TX FROM 1 BY 1 UNTIL WS-PRDMSTR-STATUS = '10'.
022700*
022800 0310-LOAD-PRODUCT-STEP.
022900     READ PRODUCT-FILE
023000         AT END MOVE '10' TO WS-PRDMSTR-STATUS
023100     END-READ.
023200     IF WS-PRDMSTR-STATUS NOT = '10'
023300         MOVE PRD-ID           TO PRD-TBL-ID(PRD-TX)
023400         MOVE PRD-NAME         TO PRD-TBL-NAME(PRD-TX)
023500         SET PRD-TBL-COUNT     TO PRD-TX
023600     END-IF.
023700*
023750*    BAT-TBL-DONE STARTS EACH BATCH AT ZERO HERE - IT IS BUILT UP
023760*    ONE OPERATION AT A TIME IN 1100-ACCUMULATE-OPERATION BELOW.
023800 0400-LOAD-BATCH-TABLE.
023900     PERFORM 0410-LOAD-BATCH-STEP
024000         WITH TEST AFTER
024100         VARYING BAT-TX FROM 1 BY 1 UNTIL WS-BATMSTR-STATUS = '10'.
024200*
024300 0410-LOAD-BATCH-STEP.
024400     READ BATCH-FILE
024500         AT END MOVE '10' TO WS-BATMSTR-STATUS
024600     END-READ.
024700     IF WS-BATMSTR-STATUS NOT = '10'
024800         MOVE BAT-ID           TO BAT-TBL-ID(BAT-TX)
024900         MOVE BAT-NAME         TO BAT-TBL-NAME(BAT-TX)
025000         MOVE BAT-PRD-ID       TO BAT-TBL-PRD-ID(BAT-TX)
025100         MOVE BAT-PLANNED-QTY  TO BAT-TBL-PLANNED(BAT-TX)
025200         MOVE 0                TO BAT-TBL-DONE(BAT-TX)
025300         MOVE BAT-STATUS       TO BAT-TBL-STATUS(BAT-TX)
025400         SET BAT-TBL-COUNT     TO BAT-TX
025500     END-IF.
025600*
025700 1000-LOAD-OPERATION-TOTALS.
025800     READ OPERATION-FILE
025900         AT END MOVE 'Y' TO WS-OPR-EOF-SW
026000     END-READ.
026100     PERFORM 1100-ACCUMULATE-OPERATION THRU 1100-EXIT
026110         UNTIL WS-OPR-EOF.
026200*
026210****************************************************************
026220*    AN OPERATION THAT IS NOT POSTED, OR IS POSTED BUT CARRIES
026230*    NO BATCH ID (A STRAY HOUSEKEEPING RECORD), HAS NOTHING TO
026240*    ACCUMULATE - GO TO 1100-EXIT DROPS STRAIGHT TO THE NEXT READ
026250*    WITHOUT TOUCHING THE BATCH TABLE, SAME SHORT-CIRCUIT HABIT
026260*    WRKSFINL USES WHEN A TRANSACTION FAILS ITS OWN GROUP TEST.
026270****************************************************************
026300 1100-ACCUMULATE-OPERATION.
026400     IF NOT OP-IS-POSTED OR OP-BAT-ID = 0
026410         GO TO 1100-EXIT
026420     END-IF.
026430     MOVE OP-BAT-ID TO WS-SEARCH-KEY.
026440     SET BAT-TX TO 1.
026450     PERFORM 8200-BINSRCH-BATCH.
026460     IF NOT WS-ENTRY-FOUND
026470         GO TO 1100-EXIT
026480     END-IF.
026490     COMPUTE BAT-TBL-DONE(BAT-TX) ROUNDED =
026495         BAT-TBL-DONE(BAT-TX) + OP-QTY.
026500*
026510 1100-EXIT.
026520     READ OPERATION-FILE
026530         AT END MOVE 'Y' TO WS-OPR-EOF-SW
026540     END-READ.
027600*
027650*    0800-PRINT-HEADINGS FIRES ONCE, AFTER BOTH MASTERS AND THE
027660*    OPERATION TOTALS ARE LOADED, SINCE THIS REPORT HAS NO BREAK
027670*    GROUPS AND NEVER PAGES.
027700 0800-PRINT-HEADINGS.
027800     WRITE PRINT-LINE FROM PRINT-HEADING-LINE-1
027900         AFTER ADVANCING PAGE.
028000     MOVE SPACES TO PRINT-LINE.
028100     WRITE PRINT-LINE AFTER ADVANCING 1 LINE.
028200     WRITE PRINT-LINE FROM PRINT-HEADING-LINE-2
028300         AFTER ADVANCING 1 LINE.
028400*
028450****************************************************************
028460*    2000-BUILD-BATCH-LINES WALKS THE BATCH TABLE IN MASTER
028470*    ORDER (NOT SORTED BY REMAINING OR NAME) - ONE PRINT LINE PER
028480*    BATCH, PRODUCT NAME RESOLVED BY BINARY SEARCH AGAINST THE
028490*    PRODUCT TABLE LOADED ABOVE.
028495****************************************************************
028500 2000-BUILD-BATCH-LINES.
028600     PERFORM 2010-BUILD-BATCH-LINES-STEP
028700         WITH TEST AFTER
028800         VARYING BAT-TX FROM 1 BY 1 UNTIL BAT-TX > BAT-TBL-COUNT.
028900*
029000 2010-BUILD-BATCH-LINES-STEP.
029100     MOVE BAT-TBL-PRD-ID(BAT-TX) TO WS-SEARCH-KEY.
029200     SET PRD-TX TO 1.
029300     PERFORM 8100-BINSRCH-PRODUCT.
029400     IF WS-ENTRY-FOUND
029500         MOVE PRD-TBL-NAME(PRD-TX) TO WS-PRODUCT-NAME
029600     ELSE
029700         MOVE '*** PRODUCT NOT FOUND ***' TO WS-PRODUCT-NAME
029800     END-IF.
029900     IF BAT-TBL-PLANNED(BAT-TX) > BAT-TBL-DONE(BAT-TX)
030000         COMPUTE WS-REMAINING-QTY ROUNDED =
030100             BAT-TBL-PLANNED(BAT-TX) - BAT-TBL-DONE(BAT-TX)
030200     ELSE
030300         MOVE 0 TO WS-REMAINING-QTY
030400     END-IF.
030450*    REMAINING QTY IS FLOORED AT ZERO, PER CR0248 ABOVE - AN
030460*    OVER-PRODUCED BATCH NEVER SHOWS NEGATIVE ON THE REPORT.
030500     PERFORM 2100-PRINT-BATCH-LINE.
030600*
030700 2100-PRINT-BATCH-LINE.
030800     MOVE SPACES TO PRINT-DETAIL-LINE.
030900     MOVE BAT-TBL-NAME(BAT-TX)   TO PDL-BATCH-NAME.
031000     MOVE WS-PRODUCT-NAME        TO PDL-PRODUCT-NAME.
031100     MOVE BAT-TBL-PLANNED(BAT-TX) TO PDL-PLANNED.
031200     MOVE BAT-TBL-DONE(BAT-TX)    TO PDL-DONE.
031300     MOVE WS-REMAINING-QTY        TO PDL-REMAINING.
031400     MOVE BAT-TBL-STATUS(BAT-TX)  TO PDL-STATUS.
031500     WRITE PRINT-LINE FROM PRINT-DETAIL-LINE
031600         AFTER ADVANCING 1 LINE.
031700     ADD 1 TO WS-LINE-COUNT.
031800*
031850*    2900-PRINT-BATCH-COUNT IS THE TRAILER LINE AT THE FOOT OF THE
031860*    REPORT - A SIMPLE COUNT OF BATCHES LISTED, NOT A DOLLAR OR
031870*    QUANTITY TOTAL, SINCE PLANNED/DONE/REMAINING ARE PER-BATCH
031880*    FIGURES THAT DO NOT SUM MEANINGFULLY ACROSS PRODUCTS.
031900 2900-PRINT-BATCH-COUNT.
032000     MOVE SPACES TO PRINT-LINE.
032100     WRITE PRINT-LINE AFTER ADVANCING 1 LINE.
032200     MOVE WS-LINE-COUNT TO PCL-COUNT.
032300     WRITE PRINT-LINE FROM PRINT-COUNT-LINE
032400         AFTER ADVANCING 1 LINE.
032500*
032600****************************************************************
032700*    BINARY-SEARCH PARAGRAPHS - BOTH TABLES ARE LOADED IN MASTER
032710*    KEY SEQUENCE SO A STRAIGHT LOW/HIGH/MID SEARCH APPLIES, THE
032720*    SAME HABIT PRODPOST AND STCKADJ USE AGAINST THEIR OWN
032730*    IN-MEMORY TABLES.  WS-LOW/WS-HIGH/WS-MID/WS-FOUND-SW/
032740*    WS-SEARCH-KEY ARE SHARED SCRATCH, RESET AT THE TOP OF EACH
032750*    SEARCH, NEVER CARRIED BETWEEN CALLS.
032800****************************************************************
032900 8100-BINSRCH-PRODUCT.
033000     MOVE 'N' TO WS-FOUND-SW.
033100     MOVE 1 TO WS-LOW.
033200     MOVE PRD-TBL-COUNT TO WS-HIGH.
033300     PERFORM 8110-BINSRCH-PRODUCT-STEP
033400         UNTIL WS-LOW > WS-HIGH OR WS-ENTRY-FOUND.
033500*
033600 8110-BINSRCH-PRODUCT-STEP.
033700     COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.
033800     SET PRD-TX TO WS-MID.
033900     IF PRD-TBL-ID(PRD-TX) = WS-SEARCH-KEY
034000         MOVE 'Y' TO WS-FOUND-SW
034100     ELSE
034200         IF PRD-TBL-ID(PRD-TX) < WS-SEARCH-KEY
034300             COMPUTE WS-LOW = WS-MID + 1
034400         ELSE
034500             COMPUTE WS-HIGH = WS-MID - 1
034600         END-IF
034700     END-IF.
034800*
034900 8200-BINSRCH-BATCH.
035000     MOVE 'N' TO WS-FOUND-SW.
035100     MOVE 1 TO WS-LOW.
035200     MOVE BAT-TBL-COUNT TO WS-HIGH.
035300     PERFORM 8210-BINSRCH-BATCH-STEP
035400         UNTIL WS-LOW > WS-HIGH OR WS-ENTRY-FOUND.
035500*
035600 8210-BINSRCH-BATCH-STEP.
035700     COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.
035800     SET BAT-TX TO WS-MID.
035900     IF BAT-TBL-ID(BAT-TX) = WS-SEARCH-KEY
036000         MOVE 'Y' TO WS-FOUND-SW
036100     ELSE
036200         IF BAT-TBL-ID(BAT-TX) < WS-SEARCH-KEY
036300             COMPUTE WS-LOW = WS-MID + 1
036400         ELSE
036500             COMPUTE WS-HIGH = WS-MID - 1
036600         END-IF
036700     END-IF.
