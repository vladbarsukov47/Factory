000100******************************************************************
000200*                                                                *
000300*    PRDCOPY  --  PRODUCT MASTER RECORD LAYOUT                   *
000400*                                                                *
000500*    ONE ROW PER FINISHED PRODUCT.  PRD-PIECE-RATE IS THE        *
000600*    CURRENT PIECE-WORK RATE PAID TO THE OPERATOR PER WHOLE      *
000700*    UNIT PRODUCED; PRODUCTION POSTING SNAPSHOTS IT ONTO THE     *
000800*    OPERATION RECORD AT POSTING TIME.                          *
000900*                                                                *
001000*    11/04/91  JMF  ORIGINAL LAYOUT FOR THE PRODUCT MASTER.      *
001100*    06/30/95  RDK  ADDED PRD-PIECE-RATE FOR THE NEW PIECE-WORK  *
001200*                   PAYROLL PROJECT.                   CR0220   *
001300*    09/27/98  TLS  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,  *
001400*                   NO CHANGE REQUIRED.                CR0398   *
001500*    03/11/07  HBG  PADDED RECORD TO MATCH MATCOPY LENGTH.       *
001600*                   CR0734                                      *
001700******************************************************************
001800 01  PRD-MASTER-REC.
001900     05  PRD-KEY.
002000         10  PRD-ID              PIC 9(05).
002100     05  PRD-NAME                PIC X(30).
002200     05  PRD-STOCK               PIC S9(9)V9(3) COMP-3.
002300     05  PRD-PIECE-RATE          PIC 9(10)V9(2) COMP-3.
002400     05  PRD-ACTIVE-SW           PIC X(01).
002500         88  PRD-IS-ACTIVE       VALUE 'Y'.
002600         88  PRD-IS-INACTIVE     VALUE 'N'.
002700     05  FILLER                  PIC X(17).
