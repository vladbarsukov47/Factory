000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500*
000600* MODULE NAME:   SHIFTCLC
000700* DESCRIPTIVE NAME:  EMPLOYEE SHIFT HOURS CALCULATOR
000800*
000900* FUNCTION:  READS THE DAY'S SHIFT-CLOCK TRANSACTIONS (ONE ROW
001000*   PER CLOCK-IN/CLOCK-OUT PAIR KEYED BY THE FLOOR CLERK) AND
001100*   COMPUTES THE DECIMAL HOURS WORKED ON EACH CLOSED SHIFT FOR
001200*   THE PAYROLL REPORT TO PICK UP LATER.  A SHIFT STILL OPEN AT
001300*   RUN TIME (END TIMESTAMP ZERO) IS PASSED THROUGH UNCHANGED
001400*   WITH 0.00 HOURS.  START/END ARE FULL YYYYMMDDHHMMSS
001500*   TIMESTAMPS SO A SHIFT MAY CROSS MIDNIGHT.
001600*
001700****************************************************************
001800*                      CHANGE LOG
001900****************************************************************
002000* 08/02/95  RDK  ORIGINAL PROGRAM.                      CR0226
002100* 11/02/96  JMF  HOURS NOW COMPUTED FROM A JULIAN DAY NUMBER SO
002200*                A SHIFT THAT CROSSES MIDNIGHT COMPUTES CORRECT.
002300*                BEFORE THIS THE NIGHT SHIFT CAME OUT NEGATIVE.
002400*                CR0268
002500* 09/27/98  TLS  Y2K REMEDIATION - SHF-START/SHF-END WIDENED TO
002600*                9(14), FULL 4-DIGIT CENTURY.  SEE SHFCOPY.
002700*                CR0398
002800* 08/09/01  PQV  HOURS ROUNDING CONFIRMED HALF-UP TO 2 DECIMALS
002900*                PER FINANCE.  NO CODE CHANGE.            CR0457
003000* 07/22/14  DNW  ADDED INVALID-SHIFT COUNT TO END-OF-JOB DISPLAY
003100*                FOR THE OPERATIONS DESK.                CR0863
003200****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    SHIFTCLC.
003500 AUTHOR.        R. KACZMAREK.
003600 INSTALLATION.  THE SYSTEMS GROUP.
003700 DATE-WRITTEN.  08/02/95.
003800 DATE-COMPILED.
003900 SECURITY.      NON-CONFIDENTIAL.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS DIGITS-CLASS IS '0' THRU '9'.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SHIFT-FILE      ASSIGN TO SHFTRAN
005000            ACCESS IS SEQUENTIAL
005100            FILE STATUS IS WS-SHFTRAN-STATUS.
005200     SELECT SHIFT-FILE-OUT  ASSIGN TO SHFTRANO
005300            ACCESS IS SEQUENTIAL
005400            FILE STATUS IS WS-SHFTRNO-STATUS.
005500 DATA DIVISION.
005600 FILE SECTION.
005650*
005660*    SHIFT-FILE IS THE RAW CLOCK-IN/CLOCK-OUT TRANSACTION FILE -
005670*    READ ONLY, ONE RECORD PER SHIFT.
005700 FD  SHIFT-FILE
005800     RECORDING MODE IS F.
005900 COPY SHFCOPY.
005950*
005960*    SHIFT-FILE-OUT CARRIES THE SAME RECORD BACK OUT WITH SHF-
005970*    HOURS FILLED IN - PAYROLRP READS THIS FILE, NOT THE RAW
005980*    SHFTRAN, SO ELAPSED HOURS ARE COMPUTED EXACTLY ONCE.
006000 FD  SHIFT-FILE-OUT
006100     RECORDING MODE IS F.
006200 01  SHF-OUT-REC.
006300     05  SHF-OUT-DATA             PIC X(60).
006400     05  FILLER                   PIC X(01).
006500****************************************************************
006600 WORKING-STORAGE SECTION.
006700****************************************************************
006750*    FILE STATUS CODES AND RUN SWITCHES - FREE-STANDING 77-LEVEL
006760*    PER SHOP HABIT, EACH ONE ITS OWN NAME ON THE COMPILE LISTING.
006800     77  WS-SHFTRAN-STATUS         PIC X(02) VALUE SPACES.
006900     77  WS-SHFTRNO-STATUS         PIC X(02) VALUE SPACES.
007000     77  WS-SHF-EOF-SW             PIC X(01) VALUE 'N'.
007010         88  WS-SHF-EOF            VALUE 'Y'.
007020     77  WS-SHF-INVALID-SW         PIC X(01) VALUE 'N'.
007030         88  WS-SHF-INVALID        VALUE 'Y'.
007900*
008000 01  SYSTEM-DATE-AND-TIME.
008100     05  CURRENT-DATE.
008200         10  CURRENT-YEAR          PIC 9(02).
008300         10  CURRENT-MONTH         PIC 9(02).
008400         10  CURRENT-DAY           PIC 9(02).
008500     05  CURRENT-DATE-NUMERIC REDEFINES CURRENT-DATE
008600                                   PIC 9(06).
008700     05  CURRENT-TIME.
008800         10  CURRENT-HOUR          PIC 9(02).
008900         10  CURRENT-MINUTE        PIC 9(02).
009000         10  CURRENT-SECOND        PIC 9(02).
009100         10  CURRENT-HNDSEC        PIC 9(02).
009200     05  CURRENT-TIME-NUMERIC REDEFINES CURRENT-TIME
009300                                   PIC 9(08).
009400     05  FILLER                    PIC X(04) VALUE SPACES.
009500*
009600****************************************************************
009700*    JULIAN-DAY WORK AREA - USED BY 8000-CALC-JULIAN-DAY TO
009800*    CONVERT A YYYYMMDD DATE GROUP INTO AN ABSOLUTE DAY NUMBER
009900*    SO ELAPSED SECONDS ACROSS A MIDNIGHT BOUNDARY COME OUT
010000*    POSITIVE.  STANDARD CIVIL-TO-JULIAN FORMULA, INTEGER
010100*    ARITHMETIC ONLY - EACH DIVISION IS ITS OWN COMPUTE SO IT
010200*    TRUNCATES AT THE RIGHT STEP.
010300****************************************************************
010400     77  WS-CALC-YY                PIC S9(08) COMP.
010500     77  WS-CALC-MM                PIC S9(08) COMP.
010600     77  WS-CALC-DD                PIC S9(08) COMP.
010700     77  WS-CALC-A                 PIC S9(08) COMP.
010800     77  WS-CALC-Y2                PIC S9(08) COMP.
010900     77  WS-CALC-M2                PIC S9(08) COMP.
011000     77  WS-CALC-T1                PIC S9(08) COMP.
011100     77  WS-CALC-T2                PIC S9(08) COMP.
011200     77  WS-CALC-T3                PIC S9(08) COMP.
011300     77  WS-CALC-T4                PIC S9(08) COMP.
011400     77  WS-JULIAN-DAY             PIC S9(08) COMP.
011700*
011800     77  WS-START-JULIAN           PIC S9(08) COMP.
011900     77  WS-END-JULIAN             PIC S9(08) COMP.
012000     77  WS-START-DAY-SECS         PIC S9(08) COMP.
012100     77  WS-END-DAY-SECS           PIC S9(08) COMP.
012200     77  WS-ELAPSED-DAYS           PIC S9(08) COMP.
012300     77  WS-ELAPSED-SECS           PIC S9(09) COMP.
012400     77  WS-ELAPSED-SECS-R REDEFINES WS-ELAPSED-SECS
012500                                   PIC S9(09).
012800*
012850*    REPORT-COUNTS ARE DISPLAYED TO THE OPERATOR CONSOLE AT END
012860*    OF JOB BELOW - THE INVALID COUNT WAS ADDED PER CR0863 SO A
012870*    RUN WITH A HIGH REJECT RATE GETS NOTICED ON THE JOB LOG.
012900 01  REPORT-COUNTS.
013000     05  NUM-SHF-READ              PIC S9(9) COMP-3 VALUE +0.
013100     05  NUM-SHF-COMPUTED          PIC S9(9) COMP-3 VALUE +0.
013200     05  NUM-SHF-INVALID           PIC S9(9) COMP-3 VALUE +0.
013300*
013400****************************************************************
013500 PROCEDURE DIVISION.
013600****************************************************************
013650****************************************************************
013660*    0000-MAIN RUNS ONE PASS OF THE SHIFT FILE, COMPUTING HOURS
013670*    ON EVERY CLOSED SHIFT AND PASSING OPEN/INVALID SHIFTS
013680*    THROUGH AT 0.00 HOURS, THEN DISPLAYS THE READ/COMPUTED/
013690*    INVALID COUNTS FOR THE OPERATIONS DESK BEFORE CLOSING OUT.
013695****************************************************************
013700 0000-MAIN.
013800     ACCEPT CURRENT-DATE FROM DATE.
013900     ACCEPT CURRENT-TIME FROM TIME.
014000     DISPLAY 'SHIFTCLC STARTED DATE = ' CURRENT-MONTH '/'
014100             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
014200
014300     PERFORM 0100-OPEN-FILES.
014400     PERFORM 0600-READ-SHIFT.
014500     PERFORM 1000-PROCESS-SHIFTS THRU 1000-EXIT UNTIL WS-SHF-EOF.
014600
014700     DISPLAY 'SHIFTCLC SHIFTS READ      = ' NUM-SHF-READ.
014800     DISPLAY 'SHIFTCLC SHIFTS COMPUTED  = ' NUM-SHF-COMPUTED.
014900     DISPLAY 'SHIFTCLC SHIFTS INVALID   = ' NUM-SHF-INVALID.
015000
015100     PERFORM 0190-CLOSE-FILES.
015200     GOBACK.
015300*
015400 0100-OPEN-FILES.
015500     OPEN INPUT  SHIFT-FILE
015600          OUTPUT SHIFT-FILE-OUT.
015700     IF WS-SHFTRAN-STATUS NOT = '00'
015800         DISPLAY 'ERROR OPENING SHIFT FILE. RC:'
015900                 WS-SHFTRAN-STATUS
016000         MOVE 16 TO RETURN-CODE
016100         MOVE 'Y' TO WS-SHF-EOF-SW
016200     END-IF.
016300*
016400 0190-CLOSE-FILES.
016500     CLOSE SHIFT-FILE SHIFT-FILE-OUT.
016600*
016650*    0600-READ-SHIFT IS CALLED BOTH BY 0000-MAIN FOR THE FIRST
016660*    RECORD AND BY 1000-EXIT BELOW FOR EVERY RECORD AFTER -
016670*    SAME PRIMING-READ HABIT THIS SHOP USES ON ITS OTHER
016680*    SEQUENTIAL PROGRAMS.
016700 0600-READ-SHIFT.
016800     READ SHIFT-FILE
016900         AT END MOVE 'Y' TO WS-SHF-EOF-SW
017000     END-READ.
017100     IF NOT WS-SHF-EOF
017200         ADD 1 TO NUM-SHF-READ
017300     END-IF.
017400*
017450*    AN OPEN SHIFT (END TIMESTAMP ZERO) AND A BACKWARDS SHIFT
017460*    BOTH SKIP THE CALL TO 1100 VIA GO TO 1000-EXIT - NEITHER
017470*    ONE HAS A JULIAN DAY NUMBER WORTH COMPUTING FROM.
017500 1000-PROCESS-SHIFTS.
017600     MOVE 'N' TO WS-SHF-INVALID-SW.
017700     IF SHF-END = 0
017800         MOVE 0 TO SHF-HOURS
017750         GO TO 1000-EXIT
017900     END-IF.
017910     IF SHF-END NOT > SHF-START
018100         MOVE 'Y' TO WS-SHF-INVALID-SW
018200         MOVE 0 TO SHF-HOURS
018300         DISPLAY 'SHIFT ' SHF-ID
018400                 ' REJECTED - END NOT AFTER START'
018500         ADD 1 TO NUM-SHF-INVALID
018550         GO TO 1000-EXIT
018600     END-IF.
018650     PERFORM 1100-CALC-SHIFT-HOURS THRU 1100-EXIT.
018800     ADD 1 TO NUM-SHF-COMPUTED.
019000*
019100 1000-EXIT.
019150     MOVE SPACES TO FILLER IN SHF-TRAN-REC.
019300     WRITE SHF-OUT-REC FROM SHF-TRAN-REC.
019400     PERFORM 0600-READ-SHIFT.
019500*
019550****************************************************************
019560*    1100-CALC-SHIFT-HOURS CONVERTS BOTH THE START AND END
019570*    TIMESTAMPS TO A JULIAN DAY NUMBER PLUS SECONDS-SINCE-
019580*    MIDNIGHT, THEN SUBTRACTS START FROM END - THE JULIAN DAY
019590*    STEP IS WHAT LETS A SHIFT THAT CROSSES MIDNIGHT COME OUT
019595*    POSITIVE, PER CR0268 ABOVE.
019598****************************************************************
019600 1100-CALC-SHIFT-HOURS.
019700     MOVE SHF-START-DATE(1:4) TO WS-CALC-YY.
019800     MOVE SHF-START-DATE(5:2) TO WS-CALC-MM.
019900     MOVE SHF-START-DATE(7:2) TO WS-CALC-DD.
020000     PERFORM 8000-CALC-JULIAN-DAY.
020100     MOVE WS-JULIAN-DAY TO WS-START-JULIAN.
020200     COMPUTE WS-START-DAY-SECS =
020300         (SHF-START-HH * 3600) + (SHF-START-MN * 60)
020400             + SHF-START-SS.
020500*
020600     MOVE SHF-END-DATE(1:4) TO WS-CALC-YY.
020700     MOVE SHF-END-DATE(5:2) TO WS-CALC-MM.
020800     MOVE SHF-END-DATE(7:2) TO WS-CALC-DD.
020900     PERFORM 8000-CALC-JULIAN-DAY.
021000     MOVE WS-JULIAN-DAY TO WS-END-JULIAN.
021100     COMPUTE WS-END-DAY-SECS =
021200         (SHF-END-HH * 3600) + (SHF-END-MN * 60) + SHF-END-SS.
021300*
021400     COMPUTE WS-ELAPSED-DAYS = WS-END-JULIAN - WS-START-JULIAN.
021500     COMPUTE WS-ELAPSED-SECS =
021600         (WS-ELAPSED-DAYS * 86400) + WS-END-DAY-SECS
021700             - WS-START-DAY-SECS.
021800     COMPUTE SHF-HOURS ROUNDED = WS-ELAPSED-SECS / 3600.
021850*
021870 1100-EXIT.
021880     EXIT.
021900*
022000****************************************************************
022100*    8000-CALC-JULIAN-DAY - STANDARD CIVIL CALENDAR TO JULIAN
022200*    DAY NUMBER CONVERSION.  EXPECTS WS-CALC-YY/MM/DD SET BY
022300*    THE CALLER, RETURNS THE DAY NUMBER IN WS-JULIAN-DAY.
022400****************************************************************
022500 8000-CALC-JULIAN-DAY.
022600     COMPUTE WS-CALC-A  = (14 - WS-CALC-MM) / 12.
022700     COMPUTE WS-CALC-Y2 = WS-CALC-YY + 4800 - WS-CALC-A.
022800     COMPUTE WS-CALC-M2 = WS-CALC-MM + (12 * WS-CALC-A) - 2.
022900     COMPUTE WS-CALC-T1 = ((153 * WS-CALC-M2) + 2) / 5.
023000     COMPUTE WS-CALC-T2 = WS-CALC-Y2 / 4.
023100     COMPUTE WS-CALC-T3 = WS-CALC-Y2 / 100.
023200     COMPUTE WS-CALC-T4 = WS-CALC-Y2 / 400.
023300     COMPUTE WS-JULIAN-DAY =
023400         WS-CALC-DD + WS-CALC-T1 + (365 * WS-CALC-Y2)
023500             + WS-CALC-T2 - WS-CALC-T3 + WS-CALC-T4 - 32045.
