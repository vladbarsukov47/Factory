000100******************************************************************
000200*                                                                *
000300*    BATCOPY  --  PRODUCTION BATCH (WORK ORDER) MASTER LAYOUT    *
000400*                                                                *
000500*    BAT-STATUS MOVES PLANNED -> IN-PROGRESS THE FIRST TIME A    *
000600*    POSTED OPERATION REFERENCES THE BATCH, AND ON TO DONE OR    *
000700*    CANCELED UNDER FLOOR-SUPERVISOR CONTROL (NOT BY THIS RUN).  *
000800*                                                                *
000900*    06/30/95  RDK  ORIGINAL LAYOUT.                   CR0220   *
001000*    09/27/98  TLS  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,  *
001100*                   NO CHANGE REQUIRED.                CR0398   *
001200******************************************************************
001300 01  BAT-MASTER-REC.
001400     05  BAT-KEY.
001500         10  BAT-ID              PIC 9(05).
001600     05  BAT-NAME                PIC X(20).
001700     05  BAT-PRD-ID              PIC 9(05).
001800     05  BAT-PLANNED-QTY         PIC 9(9)V9(3) COMP-3.
001900     05  BAT-STATUS              PIC X(12).
002000         88  BAT-IS-PLANNED      VALUE 'PLANNED     '.
002100         88  BAT-IS-IN-PROGRESS  VALUE 'IN-PROGRESS '.
002200         88  BAT-IS-DONE         VALUE 'DONE        '.
002300         88  BAT-IS-CANCELED     VALUE 'CANCELED    '.
002400     05  FILLER                  PIC X(15).
