000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500*
000600* MODULE NAME:   STCKADJ
000700* DESCRIPTIVE NAME:  MANUAL STOCK ADJUSTMENT POSTING
000800*
000900* FUNCTION:  READS THE DAY'S STOCK-ADJUSTMENT TRANSACTIONS (THE
001000*   FLOOR SUPERVISOR'S MANUAL CORRECTIONS - CYCLE-COUNT WRITE-
001100*   OFFS, DAMAGE, FOUND STOCK, WAREHOUSE TRANSFERS) AND POSTS
001200*   EACH ONE AGAINST THE MATERIAL OR PRODUCT MASTER, WRITING A
001300*   STOCK-MOVEMENT JOURNAL ENTRY FOR EVERY ADJUSTMENT ACCEPTED.
001400*   AN OUTBOUND ADJUSTMENT THAT WOULD DRIVE A BALANCE NEGATIVE
001500*   IS REJECTED, NOT TRUNCATED AT ZERO.
001600*
001700****************************************************************
001800*                      CHANGE LOG
001900****************************************************************
002000* 07/14/95  RDK  ORIGINAL PROGRAM.                      CR0225
002100* 03/02/96  RDK  TARGET-CONSISTENCY CHECK ADDED - A TRANSACTION
002200*                MUST CARRY EXACTLY ONE OF MAT-ID/PRD-ID. CR0244
002300* 11/02/96  JMF  OUTBOUND SHORTAGE NOW REJECTS WITH REQUIRED/
002400*                AVAILABLE IN THE MESSAGE, WAS A BARE REJECT.
002500*                CR0267
002600* 09/27/98  TLS  Y2K REMEDIATION - ADJ-DATE NOW 4-DIGIT CENTURY.
002700*                SEE ADJCOPY.                           CR0398
002800* 08/09/01  PQV  STOCK KEPT AT 3 DECIMALS THROUGHOUT, HALF-UP
002900*                ON EVERY COMPUTE.  NO TRUNCATION.      CR0456
003000* 03/11/07  HBG  TABLE SIZES RAISED TO 100 MATERIALS/PRODUCTS TO
003100*                MATCH PRODPOST.                        CR0735
003200* 07/22/14  DNW  ADDED REJECT COUNT TO END-OF-JOB DISPLAY FOR
003300*                THE OPERATIONS DESK.                   CR0862
003310* 11/30/17  HBG  CONFIRMED TARGET-CONSISTENCY CHECK (CR0244)
003320*                STILL CATCHES A TRANSACTION CARRYING BOTH AN
003330*                MAT-ID AND A PRD-ID AFTER THE ADJTRAN LAYOUT
003340*                WAS WIDENED FOR THE WAREHOUSE-TRANSFER REASON
003350*                CODES.  COMMENT ONLY, NO CODE CHANGE.   CR0903
003360* 09/19/22  PQV  REVIEWED 3-DECIMAL STOCK ROUNDING (CR0456)
003370*                AGAINST THE FINANCE RECONCILIATION RUN - STILL
003380*                HALF-UP ON EVERY COMPUTE, NO CHANGE NEEDED.
003390*                                                        CR0961
003400****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    STCKADJ.
003700 AUTHOR.        R. KACZMAREK.
003800 INSTALLATION.  THE SYSTEMS GROUP.
003900 DATE-WRITTEN.  07/14/95.
004000 DATE-COMPILED.
004100 SECURITY.      NON-CONFIDENTIAL.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS DIGITS-CLASS IS '0' THRU '9'.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT MATERIAL-FILE    ASSIGN TO MATMSTR
005200            ACCESS IS SEQUENTIAL
005300            FILE STATUS IS WS-MATMSTR-STATUS.
005400     SELECT MATERIAL-FILE-OUT ASSIGN TO MATMSTRO
005500            ACCESS IS SEQUENTIAL
005600            FILE STATUS IS WS-MATMSTRO-STATUS.
005700     SELECT PRODUCT-FILE     ASSIGN TO PRDMSTR
005800            ACCESS IS SEQUENTIAL
005900            FILE STATUS IS WS-PRDMSTR-STATUS.
006000     SELECT PRODUCT-FILE-OUT ASSIGN TO PRDMSTRO
006100            ACCESS IS SEQUENTIAL
006200            FILE STATUS IS WS-PRDMSTRO-STATUS.
006300     SELECT ADJUSTMENT-FILE  ASSIGN TO ADJTRAN
006400            ACCESS IS SEQUENTIAL
006500            FILE STATUS IS WS-ADJTRAN-STATUS.
006600     SELECT MOVEMENT-FILE    ASSIGN TO MOVJRNL
006700            ACCESS IS SEQUENTIAL
006800            FILE STATUS IS WS-MOVJRNL-STATUS.
006900 DATA DIVISION.
007000 FILE SECTION.
007050*
007060*    MATERIAL-FILE/MATERIAL-FILE-OUT AND PRODUCT-FILE/PRODUCT-
007070*    FILE-OUT ARE THE SAME READ-IN/REWRITE-OUT MASTER PAIRS
007080*    PRODPOST USES - STCKADJ RUNS AS A SEPARATE JOB STEP AGAINST
007090*    THE SAME MASTERS, SO THE COPYBOOKS AND OUT-RECORD SHAPES
007095*    MATCH EXACTLY.
007100 FD  MATERIAL-FILE
007200     RECORDING MODE IS F.
007300 COPY MATCOPY.
007400 FD  MATERIAL-FILE-OUT
007500     RECORDING MODE IS F.
007600 01  MAT-OUT-REC.
007700     05  MAT-OUT-DATA             PIC X(65).
007800     05  FILLER                   PIC X(01).
007900 FD  PRODUCT-FILE
008000     RECORDING MODE IS F.
008100 COPY PRDCOPY.
008200 FD  PRODUCT-FILE-OUT
008300     RECORDING MODE IS F.
008400 01  PRD-OUT-REC.
008500     05  PRD-OUT-DATA             PIC X(66).
008600     05  FILLER                   PIC X(01).
008610*
008620*    ADJUSTMENT-FILE IS THE FLOOR SUPERVISOR'S MANUAL CORRECTION
008630*    TRANSACTIONS FOR TODAY - NO OUT COPY, THE TRANSACTION IS
008640*    NOT REWRITTEN, ONLY THE MASTER AND THE JOURNAL CHANGE.
008700 FD  ADJUSTMENT-FILE
008800     RECORDING MODE IS F.
008900 COPY ADJCOPY.
008910*
008920*    MOVEMENT-FILE IS THE SAME STOCK-MOVEMENT JOURNAL PRODPOST
008930*    WRITES TO - OUTPUT ONLY, ONE LINE PER ADJUSTMENT ACCEPTED.
009000 FD  MOVEMENT-FILE
009100     RECORDING MODE IS F.
009200 COPY MOVCOPY.
009300****************************************************************
009400 WORKING-STORAGE SECTION.
009500****************************************************************
009550*    SCRATCH SWITCHES AND FILE-STATUS CODES - KEPT AS FREE-
009560*    STANDING 77-LEVEL ITEMS PER SHOP HABIT, NOT BURIED IN A
009570*    GROUP, SO A DUMP SHOWS EACH ONE BY NAME ON ITS OWN LINE.
009580     77  WS-MATMSTR-STATUS        PIC X(02) VALUE SPACES.
009590     77  WS-MATMSTRO-STATUS       PIC X(02) VALUE SPACES.
009600     77  WS-PRDMSTR-STATUS        PIC X(02) VALUE SPACES.
009610     77  WS-PRDMSTRO-STATUS       PIC X(02) VALUE SPACES.
009620     77  WS-ADJTRAN-STATUS        PIC X(02) VALUE SPACES.
009630     77  WS-MOVJRNL-STATUS        PIC X(02) VALUE SPACES.
009640     77  WS-ADJ-EOF-SW            PIC X(01) VALUE 'N'.
009650         88  WS-ADJ-EOF           VALUE 'Y'.
009660     77  WS-ADJ-REJECTED-SW       PIC X(01) VALUE 'N'.
009670         88  WS-ADJ-REJECTED      VALUE 'Y'.
009680     77  WS-REJECT-MSG            PIC X(60) VALUE SPACES.
011200*
011300 01  SYSTEM-DATE-AND-TIME.
011400     05  CURRENT-DATE.
011500         10  CURRENT-YEAR         PIC 9(02).
011600         10  CURRENT-MONTH        PIC 9(02).
011700         10  CURRENT-DAY          PIC 9(02).
011800     05  CURRENT-DATE-NUMERIC REDEFINES CURRENT-DATE
011900                                  PIC 9(06).
012000     05  CURRENT-TIME.
012100         10  CURRENT-HOUR         PIC 9(02).
012200         10  CURRENT-MINUTE       PIC 9(02).
012300         10  CURRENT-SECOND       PIC 9(02).
012400         10  CURRENT-HNDSEC       PIC 9(02).
012500     05  CURRENT-TIME-NUMERIC REDEFINES CURRENT-TIME
012600                                  PIC 9(08).
012700     05  FILLER                   PIC X(04) VALUE SPACES.
012800*
012810*    SYSTEM-DATE-AND-TIME IS FOR THE JOB-START DISPLAY LINE IN
012820*    0000-MAIN ONLY; ADJ-DATE FROM THE TRANSACTION IS WHAT GOES
012830*    ON THE MOVEMENT JOURNAL, NOT TODAY'S RUN DATE.
012900****************************************************************
013000*    MASTER TABLES - LOADED ONCE, KEPT IN ASCENDING KEY ORDER.
013050*    MAT-TBL-ACTIVE-SW/PRD-TBL-ACTIVE-SW RIDE ALONG FROM THE
013060*    MASTER BUT ARE NEVER TESTED HERE - AN ADJUSTMENT IS ALLOWED
013070*    AGAINST AN INACTIVE ITEM, UNLIKE PRODPOST WHICH REJECTS ONE.
013100****************************************************************
013200 01  MATERIAL-TABLE.
013300     05  MAT-TBL-COUNT            PIC S9(04) COMP VALUE +0.
013400     05  MAT-TBL-ENTRY OCCURS 100 TIMES
013500                       INDEXED BY MAT-TX MAT-IX.
013600         10  MAT-TBL-ID           PIC 9(05).
013700         10  MAT-TBL-NAME         PIC X(30).
013800         10  MAT-TBL-UNIT         PIC X(03).
013900         10  MAT-TBL-STOCK        PIC S9(9)V9(3) COMP-3.
014000         10  MAT-TBL-ACTIVE-SW    PIC X(01).
014100         10  FILLER               PIC X(04).
014200*
014210*    PRD-TBL-RATE RIDES ALONG EVEN THOUGH THIS PROGRAM NEVER
014220*    POSTS A PAYROLL AMOUNT - IT IS PART OF THE SAME MASTER
014230*    RECORD MOVED IN AND BACK OUT, SO IT HAS TO BE CARRIED IN
014240*    THE TABLE OR IT WOULD BE LOST ON REWRITE.
014300 01  PRODUCT-TABLE.
014400     05  PRD-TBL-COUNT            PIC S9(04) COMP VALUE +0.
014500     05  PRD-TBL-ENTRY OCCURS 100 TIMES
014600                       INDEXED BY PRD-TX PRD-IX.
014700         10  PRD-TBL-ID           PIC 9(05).
014800         10  PRD-TBL-NAME         PIC X(30).
014900         10  PRD-TBL-STOCK        PIC S9(9)V9(3) COMP-3.
015000         10  PRD-TBL-RATE         PIC 9(10)V9(2) COMP-3.
015100         10  PRD-TBL-ACTIVE-SW    PIC X(01).
015200         10  FILLER               PIC X(04).
015300*
015310*    WORK-VARIABLES HOLDS ONLY THE DISPLAY-EDITED FIELDS - THE
015320*    REQUIRED/AVAILABLE QUANTITIES 1100-VALIDATE-ADJUSTMENT AND
015330*    1400-ROUND-STOCK-DISPLAY BUILD REJECT MESSAGES FROM.  NONE
015340*    OF THESE CARRY BACK TO THE MASTER - THEY EXIST ONLY TO
015350*    FORMAT A HUMAN-READABLE NUMBER INTO WS-REJECT-MSG.
015400 01  WORK-VARIABLES.
016100     05  WS-DISP-REQ-QTY          PIC ZZZZZZZZ9.999.
016200     05  WS-DISP-AVAIL-QTY        PIC ZZZZZZZZ9.999.
016300     05  WS-DISP-STOCK-MAT        PIC ZZZZZZZ9.99.
016400     05  WS-DISP-STOCK-MAT-PCS    PIC ZZZZZZZZ9.9.
016500     05  WS-DISP-STOCK-PRD        PIC ZZZZZZZZ9.
016600     05  FILLER                   PIC X(04).
016700*
016750*    BINARY-SEARCH SCRATCH - SAME HABIT, 77-LEVEL, NOT GROUPED.
016760     77  WS-LOW                   PIC S9(04) COMP.
016770     77  WS-HIGH                  PIC S9(04) COMP.
016780     77  WS-MID                   PIC S9(04) COMP.
016790     77  WS-FOUND-SW              PIC X(01).
016795         88  WS-ENTRY-FOUND       VALUE 'Y'.
016796     77  WS-SEARCH-KEY            PIC 9(05).
016797*
016798*    REPORT-COUNTS FEEDS THE END-OF-JOB DISPLAY LINES IN
016799*    0000-MAIN - NUM-ADJ-READ-R LETS A DUMP SHOW THE SAME BYTES
016799*    AS A DECIMAL AMOUNT IF THE PACKED FIELD IS EVER IN DOUBT.
016800 01  REPORT-COUNTS.
016900     05  NUM-ADJ-READ             PIC S9(9) COMP-3 VALUE +0.
017000     05  NUM-ADJ-READ-R REDEFINES NUM-ADJ-READ
017100                              PIC S9(5)V9(4) COMP-3.
017200     05  NUM-ADJ-POSTED           PIC S9(9) COMP-3 VALUE +0.
017300     05  NUM-ADJ-REJECTED         PIC S9(9) COMP-3 VALUE +0.
017400*
017500****************************************************************
017600 PROCEDURE DIVISION.
017700****************************************************************
017710*    0000-MAIN RUNS THE WHOLE JOB STEP: LOAD BOTH MASTERS, POST
017720*    EVERY ADJUSTMENT ON THE TRANSACTION FILE ONE AT A TIME,
017730*    THEN REWRITE BOTH MASTERS WITH WHATEVER STOCK CHANGED.
017740*    THE END-OF-JOB DISPLAY LINES ARE FOR THE OPERATIONS DESK -
017750*    PER CR0862 THE REJECT COUNT WAS ADDED SO A HIGH REJECT RATE
017760*    GETS NOTICED WITHOUT SOMEONE HAVING TO SCAN THE WHOLE JOB
017770*    LOG.
017800 0000-MAIN.
017900     ACCEPT CURRENT-DATE FROM DATE.
018000     ACCEPT CURRENT-TIME FROM TIME.
018100     DISPLAY 'STCKADJ STARTED DATE = ' CURRENT-MONTH '/'
018200             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
018300
018400     PERFORM 0100-OPEN-FILES.
018500     PERFORM 0200-LOAD-MATERIAL-TABLE.
018600     PERFORM 0300-LOAD-PRODUCT-TABLE.
018700
018800     PERFORM 0600-READ-ADJUSTMENT.
018900     PERFORM 1000-PROCESS-ADJUSTMENTS UNTIL WS-ADJ-EOF.
019000
019100     PERFORM 0700-WRITE-MATERIAL-TABLE.
019200     PERFORM 0800-WRITE-PRODUCT-TABLE.
019300
019400     DISPLAY 'STCKADJ ADJUSTMENTS READ    = ' NUM-ADJ-READ.
019500     DISPLAY 'STCKADJ ADJUSTMENTS POSTED  = ' NUM-ADJ-POSTED.
019600     DISPLAY 'STCKADJ ADJUSTMENTS REJECTED= ' NUM-ADJ-REJECTED.
019700
019800     PERFORM 0190-CLOSE-FILES.
019900     GOBACK.
020000*
020010****************************************************************
020020*    0100-OPEN-FILES OPENS BOTH MASTERS AND THEIR OUT COPIES
020030*    PLUS THE JOURNAL IN ONE STATEMENT.  ONLY THE ADJUSTMENT
020040*    FILE OPEN IS STATUS-CHECKED - A MISSING TRANSACTION FILE
020050*    MEANS NOTHING TO POST TODAY, NOT AN ABEND.
020060****************************************************************
020100 0100-OPEN-FILES.
020200     OPEN INPUT  MATERIAL-FILE PRODUCT-FILE ADJUSTMENT-FILE
020300          OUTPUT MATERIAL-FILE-OUT PRODUCT-FILE-OUT
020400                 MOVEMENT-FILE.
020500     IF WS-ADJTRAN-STATUS NOT = '00'
020600         DISPLAY 'ERROR OPENING ADJUSTMENT FILE. RC:'
020700                 WS-ADJTRAN-STATUS
020800         MOVE 16 TO RETURN-CODE
020900         MOVE 'Y' TO WS-ADJ-EOF-SW
021000     END-IF.
021100*
021110*    0190-CLOSE-FILES IS THE ONLY CLOSE POINT IN THE PROGRAM -
021120*    SAME HOUSEKEEPING HABIT AS PRODPOST.
021200 0190-CLOSE-FILES.
021300     CLOSE MATERIAL-FILE PRODUCT-FILE ADJUSTMENT-FILE
021400           MATERIAL-FILE-OUT PRODUCT-FILE-OUT MOVEMENT-FILE.
021500*
021510****************************************************************
021520*    0200/0210 AND 0300/0310 LOAD THE MATERIAL AND PRODUCT
021530*    MASTERS INTO TABLE, SAME SHAPE AS PRODPOST'S LOADS - BOTH
021540*    FILES ARE MAINTAINED IN ASCENDING ID ORDER SO 8000/8100 CAN
021550*    BINARY-SEARCH THEM WITHOUT A SORT.
021560****************************************************************
021600 0200-LOAD-MATERIAL-TABLE.
021700     PERFORM 0210-LOAD-MATERIAL-STEP
021800         WITH TEST AFTER
021900         VARYING MAT-TX FROM 1 BY 1 UNTIL WS-MATMSTR-STATUS = '10'.
022000*
022100 0210-LOAD-MATERIAL-STEP.
022200     READ MATERIAL-FILE
022300         AT END MOVE '10' TO WS-MATMSTR-STATUS
022400     END-READ.
022500     IF WS-MATMSTR-STATUS NOT = '10'
022600         MOVE MAT-ID           TO MAT-TBL-ID(MAT-TX)
022700         MOVE MAT-NAME         TO MAT-TBL-NAME(MAT-TX)
022800         MOVE MAT-UNIT         TO MAT-TBL-UNIT(MAT-TX)
022900         MOVE MAT-STOCK        TO MAT-TBL-STOCK(MAT-TX)
023000         MOVE MAT-ACTIVE-SW    TO MAT-TBL-ACTIVE-SW(MAT-TX)
023100         SET MAT-TBL-COUNT     TO MAT-TX
023200     END-IF.
023300*
023400 0300-LOAD-PRODUCT-TABLE.
023500     PERFORM 0310-LOAD-PRODUCT-STEP
023600         WITH TEST AFTER
023700         VARYING PRD-TX FROM 1 BY 1 UNTIL WS-PRDMSTR-STATUS = '10'.
023800*
023810*    PRD-TBL-RATE LOADED HERE RIDES ALONG UNUSED IN THIS PROGRAM -
023820*    STCKADJ ADJUSTS STOCK ONLY, NEVER THE PIECE RATE - BUT THE
023830*    FIELD IS CARRIED ANYWAY SINCE 0800-WRITE-PRODUCT-TABLE WRITES
023840*    THE WHOLE TABLE ENTRY BACK OUT INTACT.
023900 0310-LOAD-PRODUCT-STEP.
024000     READ PRODUCT-FILE
024100         AT END MOVE '10' TO WS-PRDMSTR-STATUS
024200     END-READ.
024300     IF WS-PRDMSTR-STATUS NOT = '10'
024400         MOVE PRD-ID           TO PRD-TBL-ID(PRD-TX)
024500         MOVE PRD-NAME         TO PRD-TBL-NAME(PRD-TX)
024600         MOVE PRD-STOCK        TO PRD-TBL-STOCK(PRD-TX)
024700         MOVE PRD-PIECE-RATE   TO PRD-TBL-RATE(PRD-TX)
024800         MOVE PRD-ACTIVE-SW    TO PRD-TBL-ACTIVE-SW(PRD-TX)
024900         SET PRD-TBL-COUNT     TO PRD-TX
025000     END-IF.
025100*
025110*    0600-READ-ADJUSTMENT IS THE ONE READ PARAGRAPH FOR THE
025120*    TRANSACTION FILE - PRIMING READ FROM 0000-MAIN, THEN AGAIN
025130*    AT THE BOTTOM OF 1000-PROCESS-ADJUSTMENTS FOR EVERY
025140*    ADJUSTMENT AFTER THE FIRST.
025200 0600-READ-ADJUSTMENT.
025300     READ ADJUSTMENT-FILE
025400         AT END MOVE 'Y' TO WS-ADJ-EOF-SW
025500     END-READ.
025600     IF NOT WS-ADJ-EOF
025700         ADD 1 TO NUM-ADJ-READ
025800     END-IF.
025900*
025910****************************************************************
025920*    0700/0710 AND 0800/0810 RE-SPREAD THE TABLES BACK OUT TO
025930*    THE REWRITE-OUT MASTERS AFTER EVERY ADJUSTMENT HAS POSTED -
025940*    BLANK-FILLED BEFORE THE MOVE SO NO OLD MASTER'S TRAILING
025950*    GARBAGE SURVIVES IN THE WIDER OUTPUT LAYOUT.
025960****************************************************************
026000 0700-WRITE-MATERIAL-TABLE.
026100     PERFORM 0710-WRITE-MATERIAL-STEP
026200         WITH TEST AFTER
026300         VARYING MAT-TX FROM 1 BY 1 UNTIL MAT-TX > MAT-TBL-COUNT.
026400*
026410*    EVERY MATERIAL LOADED AT START OF RUN IS REWRITTEN HERE
026420*    WHETHER OR NOT ANY ADJUSTMENT TOUCHED IT TODAY - MAT-TBL-
026430*    COUNT NEVER SHRINKS, SO THIS LOOP WRITES EXACTLY AS MANY
026440*    RECORDS AS 0200-LOAD-MATERIAL-TABLE READ IN.
026500 0710-WRITE-MATERIAL-STEP.
026600     MOVE MAT-TBL-ID(MAT-TX)         TO MAT-ID.
026700     MOVE MAT-TBL-NAME(MAT-TX)       TO MAT-NAME.
026800     MOVE MAT-TBL-UNIT(MAT-TX)       TO MAT-UNIT.
026900     MOVE MAT-TBL-STOCK(MAT-TX)      TO MAT-STOCK.
027000     MOVE MAT-TBL-ACTIVE-SW(MAT-TX)  TO MAT-ACTIVE-SW.
027100     MOVE SPACES TO FILLER IN MAT-MASTER-REC.
027200     WRITE MAT-OUT-REC FROM MAT-MASTER-REC.
027300*
027310*    PRD-TBL-RATE IS WRITTEN BACK UNCHANGED - STCKADJ NEVER
027320*    TOUCHES THE PIECE RATE, ONLY THE STOCK QUANTITY.
027400 0800-WRITE-PRODUCT-TABLE.
027500     PERFORM 0810-WRITE-PRODUCT-STEP
027600         WITH TEST AFTER
027700         VARYING PRD-TX FROM 1 BY 1 UNTIL PRD-TX > PRD-TBL-COUNT.
027800*
027900 0810-WRITE-PRODUCT-STEP.
028000     MOVE PRD-TBL-ID(PRD-TX)         TO PRD-ID.
028100     MOVE PRD-TBL-NAME(PRD-TX)       TO PRD-NAME.
028200     MOVE PRD-TBL-STOCK(PRD-TX)      TO PRD-STOCK.
028300     MOVE PRD-TBL-RATE(PRD-TX)       TO PRD-PIECE-RATE.
028400     MOVE PRD-TBL-ACTIVE-SW(PRD-TX)  TO PRD-ACTIVE-SW.
028500     MOVE SPACES TO FILLER IN PRD-MASTER-REC.
028600     WRITE PRD-OUT-REC FROM PRD-MASTER-REC.
028700*
028800 1000-PROCESS-ADJUSTMENTS.
028900     MOVE 'N' TO WS-ADJ-REJECTED-SW.
029000     MOVE SPACES TO WS-REJECT-MSG.
029100*
029200     PERFORM 1100-VALIDATE-ADJUSTMENT THRU 1100-EXIT.
029300     IF WS-ADJ-REJECTED
029400         PERFORM 1900-REJECT-ADJUSTMENT
029500     ELSE
029600         PERFORM 1200-APPLY-ADJUSTMENT
029700         ADD 1 TO NUM-ADJ-POSTED
029800     END-IF.
029900*
030000     PERFORM 0600-READ-ADJUSTMENT.
030100*
030150*    VALIDATION DROPS OUT THE FIRST TIME A CHECK FAILS - GO TO
030160*    1100-EXIT SKIPS WHATEVER IS LEFT, SAME AS THE REST OF THE
030170*    SHOP'S REJECT LOGIC.  1000-PROCESS-ADJUSTMENTS TESTS
030180*    WS-ADJ-REJECTED-SW ON RETURN AND ROUTES TO 1900 IF IT IS SET.
030200 1100-VALIDATE-ADJUSTMENT.
030300     IF ADJ-QTY NOT > 0
030400         MOVE 'ADJUSTMENT QTY MUST BE POSITIVE' TO WS-REJECT-MSG
030500         MOVE 'Y' TO WS-ADJ-REJECTED-SW
030550         GO TO 1100-EXIT
030600     END-IF.
030700*
030800     IF ADJ-TARGET-MATERIAL
031000         IF ADJ-MAT-ID = 0 OR ADJ-PRD-ID NOT = 0
031100             MOVE 'TARGET M REQUIRES MAT-ID AND ZERO PRD-ID'
031200                  TO WS-REJECT-MSG
031300             MOVE 'Y' TO WS-ADJ-REJECTED-SW
031350             GO TO 1100-EXIT
031400         END-IF
031500     ELSE
031600         IF ADJ-TARGET-PRODUCT
031700             IF ADJ-PRD-ID = 0 OR ADJ-MAT-ID NOT = 0
031800                 MOVE
031900                   'TARGET P REQUIRES PRD-ID AND ZERO MAT-ID'
032000                   TO WS-REJECT-MSG
032100                 MOVE 'Y' TO WS-ADJ-REJECTED-SW
032150                 GO TO 1100-EXIT
032200             END-IF
032300         ELSE
032400             MOVE 'ADJ-TARGET MUST BE M OR P' TO
032500                  WS-REJECT-MSG
032600             MOVE 'Y' TO WS-ADJ-REJECTED-SW
032650             GO TO 1100-EXIT
032700         END-IF
032800     END-IF.
033000*
033100     IF ADJ-TARGET-MATERIAL
033300         MOVE ADJ-MAT-ID TO WS-SEARCH-KEY
033400         SET MAT-TX TO 1
033500         PERFORM 8000-BINSRCH-MATERIAL
033600         IF NOT WS-ENTRY-FOUND
033700             MOVE 'MATERIAL NOT FOUND' TO WS-REJECT-MSG
033800             MOVE 'Y' TO WS-ADJ-REJECTED-SW
033850             GO TO 1100-EXIT
033900         END-IF
034000     ELSE
034100         MOVE ADJ-PRD-ID TO WS-SEARCH-KEY
034200         SET PRD-TX TO 1
034300         PERFORM 8100-BINSRCH-PRODUCT
034400         IF NOT WS-ENTRY-FOUND
034500             MOVE 'PRODUCT NOT FOUND' TO WS-REJECT-MSG
034600             MOVE 'Y' TO WS-ADJ-REJECTED-SW
034650             GO TO 1100-EXIT
034700         END-IF
034800     END-IF.
035000*
035100     IF ADJ-MOVE-OUT
035200         IF ADJ-TARGET-MATERIAL
035300             IF MAT-TBL-STOCK(MAT-TX) < ADJ-QTY
035400                 PERFORM 1400-ROUND-STOCK-DISPLAY
035500                 MOVE ADJ-QTY TO WS-DISP-REQ-QTY
035600                 IF MAT-TBL-UNIT(MAT-TX) = 'PCS'
035700                     STRING 'INSUFFICIENT STOCK REQUIRED '
035800                            DELIMITED BY SIZE
035900                            WS-DISP-REQ-QTY DELIMITED BY SIZE
036000                            ' AVAILABLE ' DELIMITED BY SIZE
036100                            WS-DISP-STOCK-MAT-PCS
036200                                DELIMITED BY SIZE
036300                       INTO WS-REJECT-MSG
036400                     END-STRING
036500                 ELSE
036600                     STRING 'INSUFFICIENT STOCK REQUIRED '
036700                            DELIMITED BY SIZE
036800                            WS-DISP-REQ-QTY DELIMITED BY SIZE
036900                            ' AVAILABLE ' DELIMITED BY SIZE
037000                            WS-DISP-STOCK-MAT DELIMITED BY SIZE
037100                       INTO WS-REJECT-MSG
037200                     END-STRING
037300                 END-IF
037400                 MOVE 'Y' TO WS-ADJ-REJECTED-SW
037500             END-IF
037600         ELSE
037700             IF PRD-TBL-STOCK(PRD-TX) < ADJ-QTY
037800                 PERFORM 1400-ROUND-STOCK-DISPLAY
037900                 MOVE ADJ-QTY TO WS-DISP-REQ-QTY
038000                 STRING 'INSUFFICIENT STOCK REQUIRED '
038100                        DELIMITED BY SIZE
038200                        WS-DISP-REQ-QTY DELIMITED BY SIZE
038300                        ' AVAILABLE ' DELIMITED BY SIZE
038400                        WS-DISP-STOCK-PRD DELIMITED BY SIZE
038500                   INTO WS-REJECT-MSG
038600                 END-STRING
038700                 MOVE 'Y' TO WS-ADJ-REJECTED-SW
038800             END-IF
038900         END-IF
039000     END-IF.
039100*
039150 1100-EXIT.
039170     EXIT.
039100*
039180****************************************************************
039185*    1200-APPLY-ADJUSTMENT ONLY RUNS AFTER 1100-VALIDATE-
039186*    ADJUSTMENT HAS RETURNED WITH WS-ADJ-REJECTED-SW STILL 'N' -
039187*    THE SIGN OF THE MOVE (IN ADDS, OUT SUBTRACTS) AND THE
039188*    TARGET (MATERIAL OR PRODUCT) WERE ALREADY CONFIRMED.
039189****************************************************************
039200 1200-APPLY-ADJUSTMENT.
039300     IF ADJ-TARGET-MATERIAL
039400         IF ADJ-MOVE-IN
039500             COMPUTE MAT-TBL-STOCK(MAT-TX) ROUNDED =
039600                 MAT-TBL-STOCK(MAT-TX) + ADJ-QTY
039700         ELSE
039800             COMPUTE MAT-TBL-STOCK(MAT-TX) ROUNDED =
039900                 MAT-TBL-STOCK(MAT-TX) - ADJ-QTY
040000         END-IF
040100         MOVE ADJ-MAT-ID TO MOV-ITEM-ID
040200         MOVE 'M'        TO MOV-TARGET
040300     ELSE
040400         IF ADJ-MOVE-IN
040500             COMPUTE PRD-TBL-STOCK(PRD-TX) ROUNDED =
040600                 PRD-TBL-STOCK(PRD-TX) + ADJ-QTY
040700         ELSE
040800             COMPUTE PRD-TBL-STOCK(PRD-TX) ROUNDED =
040900                 PRD-TBL-STOCK(PRD-TX) - ADJ-QTY
041000         END-IF
041100         MOVE ADJ-PRD-ID TO MOV-ITEM-ID
041200         MOVE 'P'        TO MOV-TARGET
041300     END-IF.
041400*
041450*    THE MOVEMENT JOURNAL CARRIES MOV-OP-ID ZERO ON EVERY ROW
041460*    WRITTEN HERE - ONLY PRODPOST'S PRODUCTION DEPLETIONS CARRY A
041470*    REAL OPERATION ID, SO A JOURNAL READER CAN TELL A MANUAL
041480*    ADJUSTMENT FROM A PRODUCTION MOVE AT A GLANCE.
041500     MOVE ADJ-DATE        TO MOV-DATE.
041600     MOVE ADJ-MOVE-TYPE   TO MOV-TYPE.
041700     MOVE ADJ-QTY         TO MOV-QTY.
041800     MOVE 0                TO MOV-OP-ID.
041900     MOVE ADJ-REASON      TO MOV-COMMENT.
042000     MOVE SPACES TO FILLER IN MOV-JOURNAL-REC.
042100     WRITE MOV-JOURNAL-REC.
042200*
042300 1400-ROUND-STOCK-DISPLAY.
042400*    MATERIAL DISPLAY ROUNDS TO 0.01 FOR M/KG, 0.1 FOR PCS;
042500*    PRODUCT DISPLAY ALWAYS ROUNDS TO A WHOLE UNIT.  USED ONLY
042600*    TO DRESS UP FIGURES IN REJECT MESSAGES AND JOB-LOG LINES -
042700*    THE PACKED MASTER FIELD ITSELF STAYS AT 3 DECIMALS.
042800     IF ADJ-TARGET-MATERIAL
042900         IF MAT-TBL-UNIT(MAT-TX) = 'PCS'
043000             COMPUTE WS-DISP-STOCK-MAT-PCS ROUNDED =
043100                 MAT-TBL-STOCK(MAT-TX)
043200         ELSE
043300             COMPUTE WS-DISP-STOCK-MAT ROUNDED =
043400                 MAT-TBL-STOCK(MAT-TX)
043500         END-IF
043600     ELSE
043700         COMPUTE WS-DISP-STOCK-PRD ROUNDED =
043800             PRD-TBL-STOCK(PRD-TX)
043900     END-IF.
044000*
043950*    1400-ROUND-STOCK-DISPLAY IS CALLED ONLY FROM WITHIN THE
043960*    SHORTAGE BRANCHES ABOVE - A SUCCESSFUL MOVE NEVER NEEDS THE
043970*    DISPLAY-EDITED FIELDS AT ALL.
044010*    1900-REJECT-ADJUSTMENT IS THE COMMON LANDING SPOT FOR EVERY
044020*    WAY AN ADJUSTMENT CAN FAIL - BAD QTY, INCONSISTENT TARGET,
044030*    UNKNOWN MATERIAL/PRODUCT, OR INSUFFICIENT STOCK ON AN
044040*    OUTBOUND MOVE.  WS-REJECT-MSG WAS SET BY WHICHEVER CHECK IN
044050*    1100 CAUGHT THE FAILURE.
044100 1900-REJECT-ADJUSTMENT.
044200     ADD 1 TO NUM-ADJ-REJECTED.
044300     DISPLAY 'ADJUSTMENT ' ADJ-ID ' REJECTED - ' WS-REJECT-MSG.
044400*
044500****************************************************************
044600*    BINARY-SEARCH PARAGRAPHS - TABLES STAY IN ASCENDING KEY
044700*    ORDER AS LOADED BY 0200/0300-LOAD-xxx-TABLE.
044710*    WS-LOW/WS-HIGH/WS-MID ARE SHARED 77-LEVEL SCRATCH, RESET BY
044720*    EACH SEARCH BEFORE ITS OWN LOOP RUNS.  MAT-TX/PRD-TX ARE
044730*    LEFT POINTING AT THE FOUND ENTRY FOR THE CALLER TO USE.
044800****************************************************************
044900 8000-BINSRCH-MATERIAL.
045000     MOVE 'N' TO WS-FOUND-SW.
045100     MOVE 1 TO WS-LOW.
045200     MOVE MAT-TBL-COUNT TO WS-HIGH.
045300     PERFORM 8010-BINSRCH-MATERIAL-STEP
045400         UNTIL WS-LOW > WS-HIGH OR WS-ENTRY-FOUND.
045500*
045600 8010-BINSRCH-MATERIAL-STEP.
045700     COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.
045800     SET MAT-TX TO WS-MID.
045900     IF MAT-TBL-ID(MAT-TX) = WS-SEARCH-KEY
046000         MOVE 'Y' TO WS-FOUND-SW
046100     ELSE
046200         IF MAT-TBL-ID(MAT-TX) < WS-SEARCH-KEY
046300             COMPUTE WS-LOW = WS-MID + 1
046400         ELSE
046500             COMPUTE WS-HIGH = WS-MID - 1
046600         END-IF
046700     END-IF.
046800*
046810*    8100/8110 IS THE SAME SEARCH AGAINST PRODUCT-TABLE, CALLED
046820*    FROM 1100-VALIDATE-ADJUSTMENT WHEN ADJ-TARGET-PRODUCT IS SET.
046830*    NOT FACTORED INTO ONE SHARED PARAGRAPH WITH 8000 ABOVE FOR
046840*    THE SAME REASON PRODPOST KEEPS ITS THREE SEARCHES SEPARATE -
046850*    EACH TABLE HAS ITS OWN INDEX AND ID FIELD.
046900 8100-BINSRCH-PRODUCT.
047000     MOVE 'N' TO WS-FOUND-SW.
047100     MOVE 1 TO WS-LOW.
047200     MOVE PRD-TBL-COUNT TO WS-HIGH.
047300     PERFORM 8110-BINSRCH-PRODUCT-STEP
047400         UNTIL WS-LOW > WS-HIGH OR WS-ENTRY-FOUND.
047500*
047600 8110-BINSRCH-PRODUCT-STEP.
047700     COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.
047800     SET PRD-TX TO WS-MID.
047900     IF PRD-TBL-ID(PRD-TX) = WS-SEARCH-KEY
048000         MOVE 'Y' TO WS-FOUND-SW
048100     ELSE
048200         IF PRD-TBL-ID(PRD-TX) < WS-SEARCH-KEY
048300             COMPUTE WS-LOW = WS-MID + 1
048400         ELSE
048500             COMPUTE WS-HIGH = WS-MID - 1
048600         END-IF
048700     END-IF.
