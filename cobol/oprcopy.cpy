000100******************************************************************
000200*                                                                *
000300*    OPRCOPY  --  PRODUCTION-OPERATION TRANSACTION LAYOUT        *
000400*                                                                *
000500*    ONE ROW PER PRODUCTION OPERATION KEYED IN ON THE FLOOR.     *
000600*    OP-PAY-RATE, OP-PAY-TOTAL AND OP-STATUS ARE BLANK ON THE    *
000700*    WAY IN AND ARE FILLED BY PRODPOST ON THE WAY OUT.           *
000800*                                                                *
000900*    06/30/95  RDK  ORIGINAL LAYOUT.                   CR0220   *
001000*    09/27/98  TLS  Y2K REMEDIATION - OP-DATE WAS 9(6) YYMMDD,   *
001100*                   WIDENED TO 9(8) YYYYMMDD.  OP-DATE-CC ADDED  *
001200*                   BELOW SO CENTURY IS ALWAYS ON THE RECORD.    *
001300*                   CR0398                                      *
001400******************************************************************
001500 01  OPR-TRAN-REC.
001600     05  OP-ID                   PIC 9(06).
001700     05  OP-DATE                 PIC 9(08).
001800     05  OP-DATE-GROUPS REDEFINES OP-DATE.
001900         10  OP-DATE-CC          PIC 9(02).
002000         10  OP-DATE-YY          PIC 9(02).
002100         10  OP-DATE-MM          PIC 9(02).
002200         10  OP-DATE-DD          PIC 9(02).
002300     05  OP-EMPLOYEE             PIC X(12).
002400     05  OP-PRD-ID               PIC 9(05).
002500     05  OP-BAT-ID               PIC 9(05).
002600     05  OP-QTY                  PIC 9(9)V9(3) COMP-3.
002700     05  OP-PAY-RATE             PIC 9(10)V9(2) COMP-3.
002800     05  OP-PAY-TOTAL            PIC 9(10)V9(2) COMP-3.
002900     05  OP-STATUS               PIC X(08).
003000         88  OP-IS-POSTED        VALUE 'POSTED  '.
003100         88  OP-IS-REJECTED      VALUE 'REJECTED'.
003200     05  FILLER                  PIC X(10).
