000100******************************************************************
000200*                                                                *
000300*    ADJCOPY  --  STOCK-ADJUSTMENT TRANSACTION LAYOUT            *
000400*                                                                *
000500*    MANUAL CORRECTION TO EITHER A MATERIAL OR A PRODUCT STOCK   *
000600*    BALANCE.  ADJ-TARGET SAYS WHICH, AND ONLY THE MATCHING ID   *
000700*    FIELD IS EXPECTED TO BE NON-ZERO.                           *
000800*                                                                *
000900*    06/30/95  RDK  ORIGINAL LAYOUT.                   CR0220   *
001000*    09/27/98  TLS  Y2K REMEDIATION - ADJ-DATE WIDENED TO 9(8)   *
001100*                   YYYYMMDD, SEE OP-DATE-GROUPS IN OPRCOPY.     *
001200*                   CR0398                                      *
001300******************************************************************
001400 01  ADJ-TRAN-REC.
001500     05  ADJ-ID                  PIC 9(06).
001600     05  ADJ-DATE                PIC 9(08).
001700     05  ADJ-DATE-GROUPS REDEFINES ADJ-DATE.
001800         10  ADJ-DATE-CC         PIC 9(02).
001900         10  ADJ-DATE-YY         PIC 9(02).
002000         10  ADJ-DATE-MM         PIC 9(02).
002100         10  ADJ-DATE-DD         PIC 9(02).
002200     05  ADJ-EMPLOYEE            PIC X(12).
002300     05  ADJ-TARGET              PIC X(01).
002400         88  ADJ-TARGET-MATERIAL VALUE 'M'.
002500         88  ADJ-TARGET-PRODUCT  VALUE 'P'.
002600     05  ADJ-MAT-ID              PIC 9(05).
002700     05  ADJ-PRD-ID              PIC 9(05).
002800     05  ADJ-MOVE-TYPE           PIC X(03).
002900         88  ADJ-MOVE-IN         VALUE 'IN '.
003000         88  ADJ-MOVE-OUT        VALUE 'OUT'.
003100     05  ADJ-QTY                 PIC 9(9)V9(3) COMP-3.
003200     05  ADJ-REASON              PIC X(30).
003300     05  FILLER                  PIC X(08).
