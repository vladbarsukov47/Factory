000100******************************************************************
000200*                                                                *
000300*    MOVCOPY  --  STOCK-MOVEMENT JOURNAL RECORD LAYOUT           *
000400*                                                                *
000500*    APPEND-ONLY AUDIT TRAIL WRITTEN BY PRODPOST AND STCKADJ.    *
000600*    MOV-OP-ID IS ZERO FOR A MANUAL ADJUSTMENT MOVEMENT.         *
000700*                                                                *
000800*    06/30/95  RDK  ORIGINAL LAYOUT.                   CR0220   *
000900*    09/27/98  TLS  Y2K REMEDIATION - MOV-DATE WIDENED TO 9(8)   *
001000*                   YYYYMMDD, SEE OP-DATE-GROUPS IN OPRCOPY.     *
001100*                   CR0398                                      *
001200******************************************************************
001300 01  MOV-JOURNAL-REC.
001400     05  MOV-DATE                PIC 9(08).
001500     05  MOV-TYPE                PIC X(03).
001600         88  MOV-TYPE-IN         VALUE 'IN '.
001700         88  MOV-TYPE-OUT        VALUE 'OUT'.
001800     05  MOV-TARGET              PIC X(01).
001900         88  MOV-TARGET-MATERIAL VALUE 'M'.
002000         88  MOV-TARGET-PRODUCT  VALUE 'P'.
002100     05  MOV-ITEM-ID             PIC 9(05).
002200     05  MOV-QTY                 PIC 9(9)V9(3) COMP-3.
002300     05  MOV-OP-ID               PIC 9(06).
002400     05  MOV-COMMENT             PIC X(40).
002500     05  FILLER                  PIC X(10).
