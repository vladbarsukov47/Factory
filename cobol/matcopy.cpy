000100******************************************************************
000200*                                                                *
000300*    MATCOPY  --  MATERIAL MASTER RECORD LAYOUT                  *
000400*                                                                *
000500*    ONE ROW PER RAW MATERIAL STOCKED ON THE FACTORY FLOOR.      *
000600*    KEY IS MAT-ID.  STOCK IS CARRIED TO 3 DECIMALS AND MAY      *
000700*    NEVER BE NEGATIVE AFTER A POSTING OR ADJUSTMENT RUN.        *
000800*                                                                *
000900*    11/04/91  JMF  ORIGINAL LAYOUT FOR THE MATERIAL MASTER.     *
001000*    02/18/93  RDK  ADDED MAT-ACTIVE-SW, INACTIVE MATERIALS MAY  *
001100*                   NO LONGER BE EXPLODED ON A BOM.     CR0114  *
001200*    09/27/98  TLS  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,  *
001300*                   NO CHANGE REQUIRED.                CR0398   *
001400*    05/06/02  PQV  WIDENED MAT-NAME TO 30 BYTES.       CR0512   *
001500*    03/11/07  HBG  PADDED RECORD TO 72 BYTES FOR THE NEW        *
001600*                   PACKED-DECIMAL STOCK FIELD.         CR0734   *
001700******************************************************************
001800 01  MAT-MASTER-REC.
001900     05  MAT-KEY.
002000         10  MAT-ID              PIC 9(05).
002100     05  MAT-NAME                PIC X(30).
002200     05  MAT-UNIT                PIC X(03).
002300         88  MAT-UNIT-PIECES     VALUE 'PCS'.
002400         88  MAT-UNIT-METERS     VALUE 'M  '.
002500         88  MAT-UNIT-KILOS      VALUE 'KG '.
002600     05  MAT-STOCK               PIC S9(9)V9(3) COMP-3.
002700     05  MAT-ACTIVE-SW           PIC X(01).
002800         88  MAT-IS-ACTIVE       VALUE 'Y'.
002900         88  MAT-IS-INACTIVE     VALUE 'N'.
003000     05  FILLER                  PIC X(20).
