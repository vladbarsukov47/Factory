000100******************************************************************
000200*                                                                *
000300*    SHFCOPY  --  EMPLOYEE SHIFT TRANSACTION LAYOUT              *
000400*                                                                *
000500*    SHF-END OF ZERO MEANS THE SHIFT WAS STILL OPEN WHEN THE     *
000600*    TRANSACTION WAS KEYED - SUCH A RECORD CONTRIBUTES 0.00      *
000700*    HOURS AND IS LEFT OPEN ON THE OUTPUT FILE.  SHF-HOURS IS    *
000800*    BLANK ON THE WAY IN, FILLED BY SHIFTCLC ON THE WAY OUT.     *
000900*                                                                *
001000*    06/30/95  RDK  ORIGINAL LAYOUT.                   CR0220   *
001100*    09/27/98  TLS  Y2K REMEDIATION - SHF-START/SHF-END WIDENED  *
001200*                   FROM 9(12) YYMMDDHHMMSS TO 9(14)             *
001300*                   YYYYMMDDHHMMSS.  SEE THE GROUP REDEFINES     *
001400*                   BELOW.                             CR0398   *
001500******************************************************************
001600 01  SHF-TRAN-REC.
001700     05  SHF-ID                  PIC 9(06).
001800     05  SHF-EMPLOYEE            PIC X(12).
001900     05  SHF-START               PIC 9(14).
002000     05  SHF-START-GROUPS REDEFINES SHF-START.
002100         10  SHF-START-DATE      PIC 9(08).
002200         10  SHF-START-TIME.
002300             15  SHF-START-HH    PIC 9(02).
002400             15  SHF-START-MN    PIC 9(02).
002500             15  SHF-START-SS    PIC 9(02).
002600     05  SHF-END                 PIC 9(14).
002700     05  SHF-END-GROUPS REDEFINES SHF-END.
002800         10  SHF-END-DATE        PIC 9(08).
002900         10  SHF-END-TIME.
003000             15  SHF-END-HH      PIC 9(02).
003100             15  SHF-END-MN      PIC 9(02).
003200             15  SHF-END-SS      PIC 9(02).
003300     05  SHF-HOURS               PIC 9(6)V9(2) COMP-3.
003400     05  FILLER                  PIC X(10).
