000100******************************************************************
000200*                                                                *
000300*    BOMCOPY  --  BILL OF MATERIAL MASTER RECORD LAYOUT          *
000400*                                                                *
000500*    ONE ROW PER (PRODUCT, MATERIAL) PAIR.  UNIQUE ON THAT       *
000600*    COMBINED KEY.  BOM-QTY-PER-1 IS THE QUANTITY OF THE         *
000700*    MATERIAL CONSUMED TO MAKE ONE UNIT OF THE PRODUCT.          *
000800*    06/30/95  RDK  ORIGINAL LAYOUT - BUILT ALONGSIDE THE        *
000900*                   PIECE-WORK PAYROLL PROJECT.        CR0220   *
001000*    09/27/98  TLS  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,  *
001100*                   NO CHANGE REQUIRED.                CR0398   *
001200******************************************************************
001300 01  BOM-MASTER-REC.
001400     05  BOM-KEY.
001500         10  BOM-PRD-ID          PIC 9(05).
001600         10  BOM-MAT-ID          PIC 9(05).
001700     05  BOM-QTY-PER-1           PIC 9(9)V9(3) COMP-3.
001800     05  FILLER                  PIC X(10).
